000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHTREPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/21/97.
000700 DATE-COMPILED. 02/21/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 2 OF THE NIGHTLY CHAT QUALITY
001400*          BATCH SUITE.  IT READS THE CLEANED, SORTED MESSAGE FILE
001500*          PRODUCED BY CHTPREP AND, CONVERSATION BY CONVERSATION,
001600*          LOOKS FOR BOT MESSAGES WHOSE TEXT IS REPEATED VERBATIM.
001700*          IT WRITES ONE DETAIL RECORD PER REPEATED TEXT AND ONE
001800*          TRAILING SUMMARY RECORD GIVING THE PERCENTAGE OF
001900*          CONVERSATIONS THAT HAD AT LEAST ONE REPETITION.
002000*
002100*          INPUT FILE                -   CLEANFIL
002200*          OUTPUT FILE PRODUCED      -   REPETOUT
002300*          CONTROL CARD              -   SYSIN
002400*          DUMP FILE                 -   SYSOUT
002500*
002600******************************************************************
002700*    02/21/97  JS  INITIAL VERSION - REQUEST CQ-0039              CQ-0039
002800*    09/03/97  JS  DOCTORS DEPARTMENT WANTS THE SKILL CARRIED ON  CQ-0055
002900*                  THE DETAIL RECORD - REQUEST CQ-0055            CQ-0055
003000*    01/14/98  RH  WS-TEXT-TABLE WAS OCCURS 50 - A LONG-RUNNING   CQ-0064
003100*                  CONVERSATION OVERFLOWED IT AND LOST COUNTS,    CQ-0064
003200*                  RAISED TO 200 - REQUEST CQ-0064                CQ-0064
003300*    01/06/99  MM  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM, NO  CQ-0099
003400*                  CHANGE REQUIRED - CQ-0099                      CQ-0099
003500*    07/22/00  RH  A CONVERSATION WITH ZERO SELECTED BOT MESSAGES CQ-0112
003600*                  WAS STILL BEING COUNTED TOWARD TOTAL-CHATS WHENCQ-0112
003700*                  NO SKILL ON ANY OF ITS MESSAGES MATCHED THE    CQ-0112
003800*                  FILTER - CORRECTED PER CQ-0112                 CQ-0112
003900*    04/17/02  JS  ADDED "NO REPETITIONS FOUND" SUMMARY TEXT WHEN CQ-0131
004000*                  THE DETAIL FILE WOULD OTHERWISE BE EMPTY -     CQ-0131
004100*                  REQUEST CQ-0131                                CQ-0131
004150*    05/11/04  RH  WS-TEXT-TABLE WAS NEVER CLEARED BETWEEN        CQ-0171
004160*                  CONVERSATIONS - A CANNED BOT REPLY REPEATED    CQ-0171
004170*                  ACROSS CONVERSATIONS COULD MATCH A PRIOR       CQ-0171
004180*                  CONVERSATION'S LEFTOVER SLOT AND HIDE A        CQ-0171
004190*                  GENUINE WITHIN-CONVERSATION REPEAT - CHANGED   CQ-0171
004195*                  TO OCCURS DEPENDING ON WS-TEXT-ROWS SO SEARCH  CQ-0171
004196*                  ONLY SEES THE CURRENT CONVERSATION'S ROWS -    CQ-0171
004197*                  REQUEST CQ-0171                                CQ-0171
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT CLEANFIL
005800     ASSIGN TO UT-S-CLEANFIL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT REPETOUT
006300     ASSIGN TO UT-S-REPETOUT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT CTLCARD
006800     ASSIGN TO UT-S-SYSIN
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** THE SORTED, DE-DUPED FILE BUILT BY CHTPREP
008200 FD  CLEANFIL
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 400 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS CF-CHTMSG-REC.
008800 COPY CHATMSG REPLACING ==CHTMSG-REC== BY ==CF-CHTMSG-REC==.
008900
009000****** DETAIL RECORDS FOLLOWED BY ONE TRAILING SUMMARY RECORD
009100 FD  REPETOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 300 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS REPETOUT-REC.
009700 01  REPETOUT-REC  PIC X(300).
009800
009900 FD  CTLCARD
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 80 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS CTL-CARD-REC.
010500 COPY CTLCARD.
010600
010700** QSAM FILE
010800 WORKING-STORAGE SECTION.
010900
011000 01  FILE-STATUS-CODES.
011100     05  OFCODE                      PIC X(2).
011200         88  CODE-READ    VALUE SPACES.
011300         88  NO-MORE-DATA VALUE "10".
011400         88  CODE-WRITE   VALUE SPACES.
011500     05  FILLER                      PIC X(01) VALUE SPACE.
011600
011700 COPY REPETOUT.
011800
011900 COPY DEPTCFG.
012000
012100 01  KWMATCH-REC.
012200     05  KW-SEARCH-TEXT              PIC X(46).
012300     05  KW-KEYWORD-TABLE.
012400         10  KW-KEYWORD OCCURS 6 TIMES
012500                                     PIC X(40).
012600     05  KW-MATCH-FOUND-SW           PIC X(01).
012700         88  MATCH-FOUND      VALUE "Y".
012800     05  FILLER                      PIC X(01) VALUE SPACE.
012900
013000 01  WS-UPPER-WORK-FIELDS.
013100     05  WS-UPPER-SENT-BY            PIC X(10).
013200     05  WS-UPPER-MSG-TYPE           PIC X(16).
013300     05  FILLER                      PIC X(01) VALUE SPACE.
013400
013500 01  WS-UPPER-WORK-VIEW REDEFINES WS-UPPER-WORK-FIELDS.
013600     05  FILLER                      PIC X(27).
013700
013800 01  WS-CONST-FIELDS.
013900     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
014000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014100     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
014200         'abcdefghijklmnopqrstuvwxyz'.
014300     05  FILLER                      PIC X(01) VALUE SPACE.
014400
014500****** DISTINCT BOT-MESSAGE-TEXT TABLE - WS-TEXT-ROWS IS RESET TO
014520****** ZERO FOR EACH NEW CONVERSATION IN 100-MAINLINE, AND THE OCCURS
014540****** DEPENDING ON KEEPS SEARCH FROM EVER LOOKING PAST THE CURRENT
014560****** CONVERSATION'S ROWS (CQ-0171) - A CANNED BOT REPLY THAT ALSO
014580****** APPEARS IN AN EARLIER CONVERSATION CANNOT MATCH A LEFTOVER SLOT.
014600****** IF THE TABLE FILLS, LATER DISTINCT TEXTS ARE SILENTLY DROPPED -
014620****** NO CONVERSATION HAS COME CLOSE TO 200 DISTINCT BOT TEXTS IN
014640****** PRODUCTION HISTORY.
014900 01  WS-TEXT-TABLE.
015000     05  WS-TEXT-ENTRY OCCURS 1 TO 200 TIMES
015010                       DEPENDING ON WS-TEXT-ROWS
015020                       INDEXED BY TXT-IDX.
015100         10  WS-TEXT-VALUE            PIC X(200).
015200         10  WS-TEXT-FIRST-MSGID      PIC X(20).
015300         10  WS-TEXT-FIRST-SKILL      PIC X(40).
015400         10  WS-TEXT-COUNT            PIC 9(4)  COMP.
015500
015600 01  WS-HELD-KEY.
015700     05  WS-HELD-CONV-ID             PIC X(20).
015800
015900 01  WS-HELD-KEY-X REDEFINES WS-HELD-KEY.
016000     05  FILLER                      PIC X(20).
016100
016200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016300     05  RECORDS-READ                PIC 9(7)  COMP.
016400     05  DETAIL-RECS-WRITTEN         PIC 9(7)  COMP.
016500     05  TOTAL-CHATS                 PIC 9(6)  COMP.
016600     05  CHATS-WITH-REPETITIONS      PIC 9(6)  COMP.
016700     05  WS-TEXT-ROWS                PIC 9(4)  COMP.
016800     05  WS-PCT-WITH-REPS            PIC S9(3)V99 COMP-3.
016900     05  FILLER                      PIC X(01) VALUE SPACE.
017000
017100 01  FLAGS-AND-SWITCHES.
017200     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
017300         88  NO-MORE-DATA-SW    VALUE "N".
017400     05  CHAT-HAS-REPEAT-SW          PIC X(01).
017500         88  CHAT-HAS-REPEAT    VALUE "Y".
017600     05  CHAT-MATCHES-FILTER-SW      PIC X(01).
017700         88  CHAT-MATCHES-FILTER VALUE "Y".
017800     05  DEPT-HAS-FILTER-SW          PIC X(01).
017900         88  DEPT-HAS-FILTER    VALUE "Y".
018000     05  DEPT-IS-DOCTORS-SW          PIC X(01).
018100         88  DEPT-IS-DOCTORS    VALUE "Y".
018200     05  DEPT-FOUND-SW               PIC X(01) VALUE "N".
018300         88  DEPT-FOUND         VALUE "Y".
018400     05  FILLER                      PIC X(01) VALUE SPACE.
018500
018600 01  WS-SYSOUT-REC.
018700     05  MSG                         PIC X(80).
018800     05  FILLER                      PIC X(50) VALUE SPACES.
018900
019000 01  WS-SYSOUT-REC-X REDEFINES WS-SYSOUT-REC.
019100     05  FILLER                      PIC X(130).
019200
019300 77  WS-DATE                         PIC 9(6).
019400 77  WS-PCT-DISPLAY                  PIC ZZ9.99.
019500
019600 COPY ABENDREC.
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     IF NOT NO-MORE-DATA-SW
020100         PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-DATA-SW.
020300     PERFORM 999-CLEANUP THRU 999-EXIT.
020400     MOVE +0 TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB CHTREPT ********".
021000     ACCEPT WS-DATE FROM DATE.
021100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021300
021400     READ CTLCARD
021500         AT END
021600         MOVE "MISSING CONTROL CARD" TO ABEND-REASON
021700         GO TO 1000-ABEND-RTN
021800     END-READ.
021900
022000     PERFORM 050-FIND-DEPT-ENTRY THRU 050-EXIT.
022100     IF NOT DEPT-FOUND
022200         MOVE "UNKNOWN DEPARTMENT CODE ON CONTROL CARD"
022300                               TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500
022600     PERFORM 900-READ-CLEANFIL THRU 900-EXIT.
022700     IF NO-MORE-DATA-SW
022800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000 000-EXIT.
023100     EXIT.
023200
023300 050-FIND-DEPT-ENTRY.
023400     MOVE "N" TO DEPT-FOUND-SW.
023500     SET DEPT-IDX TO 1.
023600     SEARCH WS-DEPT-ENTRY
023700         AT END
023800             MOVE "N" TO DEPT-FOUND-SW
023900         WHEN WS-DEPT-CODE(DEPT-IDX) = CC-DEPARTMENT-CODE
024000             MOVE "Y" TO DEPT-FOUND-SW.
024100
024200     IF DEPT-FOUND
024300         MOVE "N" TO DEPT-HAS-FILTER-SW
024400         IF WS-DEPT-KEYWORD(DEPT-IDX,1) NOT = SPACES
024500             MOVE "Y" TO DEPT-HAS-FILTER-SW
024600         END-IF
024700         MOVE "N" TO DEPT-IS-DOCTORS-SW
024800         IF WS-DEPT-CODE(DEPT-IDX) = "DOCTORS"
024900             MOVE "Y" TO DEPT-IS-DOCTORS-SW
025000         END-IF
025100         MOVE WS-DEPT-KEYWORDS(DEPT-IDX) TO KW-KEYWORD-TABLE.
025200 050-EXIT.
025300     EXIT.
025400
025500 100-MAINLINE.
025600     MOVE "100-MAINLINE" TO PARA-NAME.
025700     MOVE CM-CONVERSATION-ID IN CF-CHTMSG-REC TO WS-HELD-CONV-ID.
025800     MOVE ZERO TO WS-TEXT-ROWS.
025900     MOVE "N" TO CHAT-HAS-REPEAT-SW.
026000     MOVE "N" TO CHAT-MATCHES-FILTER-SW.
026100
026200     PERFORM 200-PROCESS-ONE-MSG THRU 200-EXIT
026300         UNTIL NO-MORE-DATA-SW
026400            OR CM-CONVERSATION-ID IN CF-CHTMSG-REC
026500                                  NOT = WS-HELD-CONV-ID.
026600
026700     PERFORM 400-WRITE-CONV-REPETITIONS THRU 400-EXIT.
026800 100-EXIT.
026900     EXIT.
027000
027100 200-PROCESS-ONE-MSG.
027200     MOVE CM-SENT-BY IN CF-CHTMSG-REC TO WS-UPPER-SENT-BY.
027300     INSPECT WS-UPPER-SENT-BY
027400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
027500     MOVE CM-MESSAGE-TYPE IN CF-CHTMSG-REC TO WS-UPPER-MSG-TYPE.
027600     INSPECT WS-UPPER-MSG-TYPE
027700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
027800
027900     IF NOT DEPT-HAS-FILTER
028000         MOVE "Y" TO CHAT-MATCHES-FILTER-SW
028100     ELSE
028200         MOVE CM-SKILL IN CF-CHTMSG-REC TO KW-SEARCH-TEXT
028300         CALL "KWMATCH" USING KWMATCH-REC
028400         IF MATCH-FOUND
028500             MOVE "Y" TO CHAT-MATCHES-FILTER-SW
028600         END-IF
028700     END-IF.
028800
028900     IF WS-UPPER-SENT-BY = "BOT"
029000        AND WS-UPPER-MSG-TYPE = "NORMAL MESSAGE"
029100         IF NOT DEPT-HAS-FILTER
029200             PERFORM 300-ADD-TO-TEXT-TABLE THRU 300-EXIT
029300         ELSE
029400             MOVE CM-SKILL IN CF-CHTMSG-REC TO KW-SEARCH-TEXT
029500             CALL "KWMATCH" USING KWMATCH-REC
029600             IF MATCH-FOUND
029700                 PERFORM 300-ADD-TO-TEXT-TABLE THRU 300-EXIT
029800             END-IF
029900         END-IF
030000     END-IF.
030100
030200     PERFORM 900-READ-CLEANFIL THRU 900-EXIT.
030300 200-EXIT.
030400     EXIT.
030500
030600 300-ADD-TO-TEXT-TABLE.
030700     SET TXT-IDX TO 1.
030800     SEARCH WS-TEXT-ENTRY
030900         AT END
031000             PERFORM 350-INSERT-NEW-TEXT THRU 350-EXIT
031100         WHEN WS-TEXT-VALUE(TXT-IDX) =
031200              CM-MESSAGE-TEXT IN CF-CHTMSG-REC
031300             ADD 1 TO WS-TEXT-COUNT(TXT-IDX).
031400 300-EXIT.
031500     EXIT.
031600
031700 350-INSERT-NEW-TEXT.
031800     IF WS-TEXT-ROWS < 200
031900         ADD 1 TO WS-TEXT-ROWS
032000         SET TXT-IDX TO WS-TEXT-ROWS
032100         MOVE CM-MESSAGE-TEXT IN CF-CHTMSG-REC
032200                                 TO WS-TEXT-VALUE(TXT-IDX)
032300         MOVE CM-MESSAGE-ID IN CF-CHTMSG-REC
032400                                 TO WS-TEXT-FIRST-MSGID(TXT-IDX)
032500         MOVE CM-SKILL IN CF-CHTMSG-REC
032600                                 TO WS-TEXT-FIRST-SKILL(TXT-IDX)
032700         MOVE 1 TO WS-TEXT-COUNT(TXT-IDX).
032800 350-EXIT.
032900     EXIT.
033000
033100 400-WRITE-CONV-REPETITIONS.
033200     MOVE "400-WRITE-CONV-REPETITIONS" TO PARA-NAME.
033300     IF WS-TEXT-ROWS > 0
033400         PERFORM 450-CHECK-ONE-TEXT THRU 450-EXIT
033500             VARYING TXT-IDX FROM 1 BY 1
033600             UNTIL TXT-IDX > WS-TEXT-ROWS.
033700
033800     IF CHAT-HAS-REPEAT
033900         ADD 1 TO CHATS-WITH-REPETITIONS.
034000     IF CHAT-MATCHES-FILTER
034100         ADD 1 TO TOTAL-CHATS.
034200 400-EXIT.
034300     EXIT.
034400
034500 450-CHECK-ONE-TEXT.
034600     IF WS-TEXT-COUNT(TXT-IDX) > 1
034700         PERFORM 700-WRITE-DETAIL THRU 700-EXIT
034800         MOVE "Y" TO CHAT-HAS-REPEAT-SW.
034900 450-EXIT.
035000     EXIT.
035100
035200 700-WRITE-DETAIL.
035300     MOVE WS-HELD-CONV-ID          TO RO-CONVERSATION-ID.
035400     MOVE WS-TEXT-FIRST-MSGID(TXT-IDX) TO RO-MESSAGE-ID.
035500     MOVE WS-TEXT-VALUE(TXT-IDX)    TO RO-MESSAGE-TEXT.
035600     MOVE WS-TEXT-COUNT(TXT-IDX)    TO RO-REPETITION-COUNT.
035700     IF DEPT-IS-DOCTORS
035800         MOVE WS-TEXT-FIRST-SKILL(TXT-IDX) TO RO-SKILL
035900     ELSE
036000         MOVE SPACES TO RO-SKILL.
036100     WRITE REPETOUT-REC FROM RO-DETAIL-REC.
036200     ADD 1 TO DETAIL-RECS-WRITTEN.
036300 700-EXIT.
036400     EXIT.
036500
036600 800-OPEN-FILES.
036700     MOVE "800-OPEN-FILES" TO PARA-NAME.
036800     OPEN INPUT CLEANFIL, CTLCARD.
036900     OPEN OUTPUT REPETOUT, SYSOUT.
037000 800-EXIT.
037100     EXIT.
037200
037300 850-CLOSE-FILES.
037400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037500     CLOSE CLEANFIL, CTLCARD, REPETOUT, SYSOUT.
037600 850-EXIT.
037700     EXIT.
037800
037900 900-READ-CLEANFIL.
038000     READ CLEANFIL INTO CF-CHTMSG-REC
038100         AT END MOVE "N" TO MORE-DATA-SW
038200         GO TO 900-EXIT
038300     END-READ.
038400     ADD 1 TO RECORDS-READ.
038500 900-EXIT.
038600     EXIT.
038700
038800 999-CLEANUP.
038900     MOVE "999-CLEANUP" TO PARA-NAME.
039000     IF TOTAL-CHATS = ZERO
039100         MOVE ZERO TO WS-PCT-WITH-REPS
039200     ELSE
039300         COMPUTE WS-PCT-WITH-REPS ROUNDED =
039400             (CHATS-WITH-REPETITIONS / TOTAL-CHATS) * 100.
039500
039600     MOVE WS-PCT-WITH-REPS TO WS-PCT-DISPLAY.
039700     MOVE SPACES TO RO-SUM-PCT-WITH-REPS.
039800     STRING WS-PCT-DISPLAY DELIMITED BY SIZE
039900            "%" DELIMITED BY SIZE
040000            INTO RO-SUM-PCT-WITH-REPS.
040100
040200     MOVE "SUMMARY" TO RO-SUM-CONVERSATION-ID.
040300     IF DETAIL-RECS-WRITTEN = ZERO
040400         MOVE "NO REPETITIONS FOUND" TO RO-SUM-MESSAGE-TEXT
040500     ELSE
040600         MOVE "TOTAL REPETITIONS" TO RO-SUM-MESSAGE-TEXT.
040700     MOVE TOTAL-CHATS             TO RO-SUM-TOTAL-CHATS.
040800     MOVE CHATS-WITH-REPETITIONS  TO RO-SUM-CHATS-WITH-REPS.
040900     WRITE REPETOUT-REC FROM RO-SUMMARY-REC.
041000
041100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041200
041300     DISPLAY "** RECORDS READ **".
041400     DISPLAY RECORDS-READ.
041500     DISPLAY "** DETAIL RECORDS WRITTEN **".
041600     DISPLAY DETAIL-RECS-WRITTEN.
041700     DISPLAY "** TOTAL CHATS **".
041800     DISPLAY TOTAL-CHATS.
041900     DISPLAY "** CHATS WITH REPETITIONS **".
042000     DISPLAY CHATS-WITH-REPETITIONS.
042100     DISPLAY "******** NORMAL END OF JOB CHTREPT ********".
042200 999-EXIT.
042300     EXIT.
042400
042500 1000-ABEND-RTN.
042600     WRITE SYSOUT-REC FROM ABEND-REC.
042700     DISPLAY "*** ABNORMAL END OF JOB - CHTREPT ***" UPON CONSOLE.
042800     DIVIDE ZERO-VAL INTO ONE-VAL.
