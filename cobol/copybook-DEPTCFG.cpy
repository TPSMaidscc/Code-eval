000100******************************************************************
000200* DEPTCFG   -  DEPARTMENT SKILL-FILTER CONFIGURATION TABLE       *
000300*                                                                 *
000400*          COMPILED-IN TABLE OF THE SEVEN CHAT DEPARTMENTS AND    *
000500*          THE SKILL KEYWORDS USED TO FILTER MESSAGES FOR THAT    *
000600*          DEPARTMENT.  A KEYWORD MATCHES WHEN IT APPEARS AS A    *
000700*          CASE-INSENSITIVE SUBSTRING OF THE MESSAGE SKILL FIELD. *
000800*          UNUSED KEYWORD SLOTS ARE LEFT BLANK - THE SEARCH       *
000900*          LOGIC STOPS AT THE FIRST BLANK SLOT FOR THE ENTRY.     *
001000******************************************************************
001100 01  WS-DEPT-TABLE-DATA.
001200****** ROW 1 - APPLICANTS  (SIX KEYWORDS - ALL SLOTS USED)
001300     05  FILLER                      PIC X(15)  VALUE
001400         'APPLICANTS'.
001500     05  FILLER                      PIC X(40)  VALUE
001600         'GPT_FILIPINA_OUTSIDE'.
001700     05  FILLER                      PIC X(40)  VALUE
001800         'GPT_MAIDSAT_FILIPINA_OUTSIDE'.
001900     05  FILLER                      PIC X(40)  VALUE
002000         'FILIPINA_OUTSIDE_PENDING_FACEPHOTO'.
002100     05  FILLER                      PIC X(40)  VALUE
002200         'FILIPINA_OUTSIDE_PENDING_PASSPORT'.
002300     05  FILLER                      PIC X(40)  VALUE
002400         'FILIPINA_OUTSIDE_PENDING_TICKET'.
002500     05  FILLER                      PIC X(40)  VALUE
002600         'FILIPINA_OUTSIDE_TICKET_BOOKED'.
002700****** ROW 2 - DOCTORS
002800     05  FILLER                      PIC X(15)  VALUE
002900         'DOCTORS'.
003000     05  FILLER                      PIC X(40)  VALUE
003100         'GPT_DOCTORS'.
003200     05  FILLER                      PIC X(40)  VALUE SPACES.
003300     05  FILLER                      PIC X(40)  VALUE SPACES.
003400     05  FILLER                      PIC X(40)  VALUE SPACES.
003500     05  FILLER                      PIC X(40)  VALUE SPACES.
003600     05  FILLER                      PIC X(40)  VALUE SPACES.
003700****** ROW 3 - MV_RESOLVERS
003800     05  FILLER                      PIC X(15)  VALUE
003900         'MV_RESOLVERS'.
004000     05  FILLER                      PIC X(40)  VALUE
004100         'GPT_MV_RESOLVERS'.
004200     05  FILLER                      PIC X(40)  VALUE SPACES.
004300     05  FILLER                      PIC X(40)  VALUE SPACES.
004400     05  FILLER                      PIC X(40)  VALUE SPACES.
004500     05  FILLER                      PIC X(40)  VALUE SPACES.
004600     05  FILLER                      PIC X(40)  VALUE SPACES.
004700****** ROW 4 - CC_SALES
004800     05  FILLER                      PIC X(15)  VALUE
004900         'CC_SALES'.
005000     05  FILLER                      PIC X(40)  VALUE
005100         'GPT_CC_PROSPECT'.
005200     05  FILLER                      PIC X(40)  VALUE SPACES.
005300     05  FILLER                      PIC X(40)  VALUE SPACES.
005400     05  FILLER                      PIC X(40)  VALUE SPACES.
005500     05  FILLER                      PIC X(40)  VALUE SPACES.
005600     05  FILLER                      PIC X(40)  VALUE SPACES.
005700****** ROW 5 - CC_RESOLVERS
005800     05  FILLER                      PIC X(15)  VALUE
005900         'CC_RESOLVERS'.
006000     05  FILLER                      PIC X(40)  VALUE
006100         'GPT_CC_RESOLVERS'.
006200     05  FILLER                      PIC X(40)  VALUE SPACES.
006300     05  FILLER                      PIC X(40)  VALUE SPACES.
006400     05  FILLER                      PIC X(40)  VALUE SPACES.
006500     05  FILLER                      PIC X(40)  VALUE SPACES.
006600     05  FILLER                      PIC X(40)  VALUE SPACES.
006700****** ROW 6 - DELIGHTERS
006800     05  FILLER                      PIC X(15)  VALUE
006900         'DELIGHTERS'.
007000     05  FILLER                      PIC X(40)  VALUE
007100         'GPT_DELIGHTERS'.
007200     05  FILLER                      PIC X(40)  VALUE SPACES.
007300     05  FILLER                      PIC X(40)  VALUE SPACES.
007400     05  FILLER                      PIC X(40)  VALUE SPACES.
007500     05  FILLER                      PIC X(40)  VALUE SPACES.
007600     05  FILLER                      PIC X(40)  VALUE SPACES.
007700****** ROW 7 - MV_SALES
007800     05  FILLER                      PIC X(15)  VALUE
007900         'MV_SALES'.
008000     05  FILLER                      PIC X(40)  VALUE
008100         'GPT_MV_PROSPECT'.
008200     05  FILLER                      PIC X(40)  VALUE SPACES.
008300     05  FILLER                      PIC X(40)  VALUE SPACES.
008400     05  FILLER                      PIC X(40)  VALUE SPACES.
008500     05  FILLER                      PIC X(40)  VALUE SPACES.
008600     05  FILLER                      PIC X(40)  VALUE SPACES.
008700
008800 01  WS-DEPT-TABLE REDEFINES WS-DEPT-TABLE-DATA.
008900     05  WS-DEPT-ENTRY OCCURS 7 TIMES INDEXED BY DEPT-IDX.
009000         10  WS-DEPT-CODE             PIC X(15).
009100         10  WS-DEPT-KEYWORDS.
009200             15  WS-DEPT-KEYWORD OCCURS 6 TIMES
009300                                      PIC X(40).
