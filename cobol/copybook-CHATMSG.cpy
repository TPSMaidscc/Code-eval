000100******************************************************************
000200* CHATMSG   -  CHAT CONVERSATION MESSAGE RECORD                  *
000300*                                                                 *
000400*          ONE OCCURRENCE OF THIS RECORD IS PRESENT FOR EVERY     *
000500*          MESSAGE EXCHANGED IN A CHATBOT CONVERSATION FOR THE    *
000600*          DEPARTMENT AND DAY BEING ANALYZED.  THE EXTRACT FILE   *
000700*          AND THE CLEANED (SORTED, DE-DUPED) FILE BOTH USE THIS  *
000800*          LAYOUT.                                                *
000900******************************************************************
001000 01  CHTMSG-REC.
001100     05  CM-CONVERSATION-ID          PIC X(20).
001200     05  CM-MESSAGE-ID               PIC X(20).
001300     05  CM-MESSAGE-SENT-TIME        PIC X(19).
001400****** BROKEN OUT BY DATE/TIME PART FOR ELAPSED-SECONDS MATH -
001500****** SEE 300-CALC-ELAPSED/310-DAYNUM-AND-SECS IN CHTDELAY
001600     05  CM-SENT-TIME-PARTS REDEFINES CM-MESSAGE-SENT-TIME.
001700         10  CM-SENT-CCYY             PIC 9(4).
001800         10  FILLER                   PIC X(1).
001900         10  CM-SENT-MO               PIC 9(2).
002000         10  FILLER                   PIC X(1).
002100         10  CM-SENT-DA               PIC 9(2).
002200         10  FILLER                   PIC X(1).
002300         10  CM-SENT-HH               PIC 9(2).
002400         10  FILLER                   PIC X(1).
002500         10  CM-SENT-MI               PIC 9(2).
002600         10  FILLER                   PIC X(1).
002700         10  CM-SENT-SS               PIC 9(2).
002800     05  CM-SENT-BY                  PIC X(10).
002900     05  CM-MESSAGE-TYPE             PIC X(16).
003000     05  CM-SKILL                    PIC X(40).
003100     05  CM-AGENT-NAME               PIC X(30).
003200     05  CM-MESSAGE-TEXT             PIC X(200).
003300     05  FILLER                      PIC X(45) VALUE SPACES.
