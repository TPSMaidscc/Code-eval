000100******************************************************************
000200* ABENDREC  -  COMMON DUMP-LINE / ABEND WORK AREA                *
000300*                                                                 *
000400*          COPIED INTO EVERY BATCH PROGRAM IN THE SUITE.  WHEN A  *
000500*          PROGRAM DETECTS AN OUT-OF-BALANCE OR OTHER FATAL        *
000600*          CONDITION IT MOVES THE PARAGRAPH NAME AND REASON IN     *
000700*          HERE, WRITES ABEND-REC TO ITS SYSOUT DUMP FILE, AND     *
000800*          FORCES A SYSTEM COMPLETION CODE VIA 1000-ABEND-RTN.     *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                   PIC X(30).
001200     05  ABEND-REASON                PIC X(60).
001300     05  EXPECTED-VAL                PIC 9(9).
001400     05  ACTUAL-VAL                  PIC 9(9).
001500     05  FILLER                      PIC X(22) VALUE SPACES.
001600
001700 77  ZERO-VAL                        PIC 9      VALUE 0.
001800 77  ONE-VAL                         PIC 9      VALUE 1.
