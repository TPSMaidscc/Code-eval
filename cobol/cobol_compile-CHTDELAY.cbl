000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHTDELAY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/07/97.
000700 DATE-COMPILED. 03/07/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 3 OF THE NIGHTLY CHAT QUALITY
001400*          BATCH SUITE.  IT MAKES TWO PASSES OVER THE CLEANED,
001500*          SORTED MESSAGE FILE BUILT BY CHTPREP - ONE FOR THE
001600*          FIRST BOT RESPONSE OF EACH CONVERSATION, ONE FOR EVERY
001700*          RESPONSE AFTER THAT - MEASURING HOW LONG THE BOT TOOK
001800*          TO ANSWER.  BOTH PASSES SHARE THE SAME MESSAGE-WALKING
001900*          LOGIC (SEE 220-APPLY-RULES); THE PASS SWITCH DECIDES
002000*          WHETHER A GIVEN RESPONSE IS "THE FIRST ONE" OR NOT.
002100*
002200*          INPUT FILE                -   CLEANFIL
002300*          OUTPUT FILES PRODUCED     -   DELAY1FIL (FIRST RESP.)
002400*                                        DELAY2FIL (SUBSEQUENT)
002500*          CONTROL CARD              -   SYSIN
002600*          DUMP FILE                 -   SYSOUT
002700*
002800******************************************************************
002900*    03/07/97  JS  INITIAL VERSION - REQUEST CQ-0040              CQ-0040
003000*    08/19/97  RH  A "TRANSFER" MESSAGE ARRIVING BEFORE ANY       CQ-0058
003100*                  CONSUMER MESSAGE WAS RE-BASING AN UNSET        CQ-0058
003200*                  BASELINE AND PRODUCING A BOGUS NEGATIVE DELAY -CQ-0058
003300*                  RULE 2 NOW REQUIRES THE BASELINE ALREADY SET - CQ-0058
003400*                  REQUEST CQ-0058                                CQ-0058
003500*    02/11/98  JS  ADDED THE MODAL-SKILL COLUMN TO THE AVERAGE    CQ-0067
003600*                  RECORD PER OPERATIONS REQUEST - CQ-0067        CQ-0067
003700*    01/06/99  MM  Y2K REVIEW - THE DAY-NUMBER MATH IN 310-DAYNUM-CQ-0099
003800*                  AND-SECS TAKES CCYY DIRECTLY, NO 2-DIGIT YEAR  CQ-0099
003900*                  IN THE CALCULATION - SIGNED OFF PER CQ-0099    CQ-0099
004000*    06/04/01  RH  A "PRIVATE MESSAGE" FROM AN AGENT WAS FALLING  CQ-0121
004100*                  INTO RULE 3 (SYSTEM RE-BASE) BECAUSE THE       CQ-0121
004200*                  SENT-BY TEST WAS MISSING - ADDED THE SENT-BY = CQ-0121
004300*                  SYSTEM QUALIFIER - REQUEST CQ-0121             CQ-0121
004400*    11/09/02  RH  DEPARTMENT FILTER NOW TESTS THE FULL SENDER    CQ-0144
004500*                  FIELD (WAS TRUNCATING TO 40 BYTES) - SEE THE   CQ-0144
004600*                  MATCHING KWMATCH CHANGE, CQ-0144               CQ-0144
004700*    05/11/04  RH  WS-SKILL-TABLE WAS REUSED ACROSS BOTH PASSES    CQ-0172
004800*                  WITHOUT BEING CLEARED - PASS 2 COULD MATCH A    CQ-0172
004900*                  SKILL SLOT LEFT OVER FROM PASS 1 AND NEVER      CQ-0172
005000*                  INSERT ITS OWN ROW, LOSING THE MODAL SKILL ON   CQ-0172
005100*                  THE SUBSEQUENT-RESPONSE FILE - CHANGED TO       CQ-0172
005200*                  OCCURS DEPENDING ON WS-SKILL-ROWS - CQ-0172     CQ-0172
005300*    05/11/04  RH  ADDED MIN/MAX/MEDIAN RESPONSE-TIME STATISTICS   CQ-0173
005400*                  TO THE AVERAGE RECORD - OPERATIONS WANTED THE   CQ-0173
005500*                  FULL SPREAD, NOT JUST THE MEAN - MEDIAN COMES   CQ-0173
005600*                  FROM A NEW BOUNDED RESPONSE-TIME TABLE BUILT    CQ-0173
005700*                  WHILE DETAILS ARE WRITTEN - REQUEST CQ-0173     CQ-0173
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT CLEANFIL
007400     ASSIGN TO UT-S-CLEANFIL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT DELAY1FIL
007900     ASSIGN TO UT-S-DELAY1FIL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT DELAY2FIL
008400     ASSIGN TO UT-S-DELAY2FIL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT CTLCARD
008900     ASSIGN TO UT-S-SYSIN
009000       ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT SORTWK2
009300     ASSIGN TO UT-S-SORTWK2.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500****** THE SORTED, DE-DUPED FILE BUILT BY CHTPREP - READ ONCE PER
010600****** PASS, FROM THE TOP, SO IT IS OPENED AND CLOSED TWICE
010700 FD  CLEANFIL
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 400 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS CF-CHTMSG-REC.
011300 COPY CHATMSG REPLACING ==CHTMSG-REC== BY ==CF-CHTMSG-REC==.
011400
011500****** FIRST-RESPONSE DETAILS, DESCENDING BY RESPONSE TIME, THEN
011600****** ONE TRAILING AVERAGE RECORD
011700 FD  DELAY1FIL
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 210 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DELAY1-REC.
012300 01  DELAY1-REC  PIC X(210).
012400
012500****** SUBSEQUENT-RESPONSE DETAILS, SAME LAYOUT AS DELAY1FIL
012600 FD  DELAY2FIL
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 210 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS DELAY2-REC.
013200 01  DELAY2-REC  PIC X(210).
013300
013400 FD  CTLCARD
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS CTL-CARD-REC.
014000 COPY CTLCARD.
014100
014200****** SORT WORK FILE - REUSED FOR BOTH PASSES.  A CANDIDATE
014300****** RESPONSE IS RELEASED HERE ONLY AFTER IT HAS ALREADY
014400****** PASSED THE DEPARTMENT SENDER FILTER.
014500 SD  SORTWK2
014600     RECORD CONTAINS 180 CHARACTERS
014700     DATA RECORD IS SW-DELAY-REC.
014800 01  SW-DELAY-REC.
014900     05  SW-CONVERSATION-ID          PIC X(20).
015000     05  SW-SENDER                   PIC X(46).
015100     05  SW-RESPONSE-SECS            PIC S9(7)V99.
015200     05  SW-MESSAGE-ID               PIC X(20).
015300     05  SW-SKILL                    PIC X(40).
015400     05  SW-SENT-TIME                PIC X(19).
015500     05  FILLER                      PIC X(26) VALUE SPACES.
015600
015700 01  SW-DELAY-REC-X REDEFINES SW-DELAY-REC.
015800     05  FILLER                      PIC X(180).
015900
016000** QSAM FILE
016100 WORKING-STORAGE SECTION.
016200
016300 01  FILE-STATUS-CODES.
016400     05  OFCODE                      PIC X(2).
016500         88  CODE-READ    VALUE SPACES.
016600         88  NO-MORE-DATA VALUE "10".
016700         88  CODE-WRITE   VALUE SPACES.
016800     05  FILLER                      PIC X(01) VALUE SPACE.
016900
017000 COPY DEPTCFG.
017100
017200 COPY DELAYOUT.
017300
017400 01  KWMATCH-REC.
017500     05  KW-SEARCH-TEXT              PIC X(46).
017600     05  KW-KEYWORD-TABLE.
017700         10  KW-KEYWORD OCCURS 6 TIMES
017800                                     PIC X(40).
017900     05  KW-MATCH-FOUND-SW           PIC X(01).
018000         88  MATCH-FOUND      VALUE "Y".
018100     05  FILLER                      PIC X(01) VALUE SPACE.
018200
018300****** FIXED ONE-KEYWORD TABLE USED ONLY TO ASK KWMATCH WHETHER A
018400****** SENDER NAME "CONTAINS BOT" - LOADED ONCE IN HOUSEKEEPING
018500 01  WS-BOT-CHECK-REC.
018600     05  WS-BOT-SEARCH-TEXT          PIC X(46).
018700     05  WS-BOT-KEYWORD-TABLE.
018800         10  WS-BOT-KEYWORD OCCURS 6 TIMES
018900                                     PIC X(40).
019000     05  WS-BOT-MATCH-FOUND-SW       PIC X(01).
019100         88  BOT-MATCH-FOUND  VALUE "Y".
019200     05  FILLER                      PIC X(01) VALUE SPACE.
019300
019400 01  WS-CONST-FIELDS.
019500     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
019600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019700     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
019800         'abcdefghijklmnopqrstuvwxyz'.
019900     05  FILLER                      PIC X(01) VALUE SPACE.
020000
020100 01  WS-UPPER-WORK-FIELDS.
020200     05  WS-UPPER-SENT-BY            PIC X(10).
020300     05  WS-UPPER-MSG-TYPE           PIC X(16).
020400     05  FILLER                      PIC X(01) VALUE SPACE.
020500
020600****** CANDIDATE RESPONSE BUILT BY 260-BUILD-SENDER-NAME AND
020700****** 300-CALC-ELAPSED, BEFORE THE DEPARTMENT FILTER IS APPLIED
020800 01  WS-CAND-REC.
020900     05  WS-CAND-SENDER              PIC X(46).
021000     05  WS-CAND-SECS                PIC S9(7)V99.
021100     05  WS-CAND-MSGID               PIC X(20).
021200     05  WS-CAND-SKILL               PIC X(40).
021300     05  WS-CAND-SENTTIME            PIC X(19).
021400     05  FILLER                      PIC X(01) VALUE SPACE.
021500
021600****** DAY-NUMBER TABLE FOR ELAPSED-SECONDS ARITHMETIC - ASSUMES
021700****** A CONVERSATION DOES NOT SPAN A CALENDAR-YEAR BOUNDARY
021800****** (CHATS RUN AT MOST A FEW HOURS)
021900 01  WS-DATE-MATH-TABLE.
022000     05  FILLER    PIC 9(3) VALUE 000.
022100     05  FILLER    PIC 9(3) VALUE 031.
022200     05  FILLER    PIC 9(3) VALUE 059.
022300     05  FILLER    PIC 9(3) VALUE 090.
022400     05  FILLER    PIC 9(3) VALUE 120.
022500     05  FILLER    PIC 9(3) VALUE 151.
022600     05  FILLER    PIC 9(3) VALUE 181.
022700     05  FILLER    PIC 9(3) VALUE 212.
022800     05  FILLER    PIC 9(3) VALUE 243.
022900     05  FILLER    PIC 9(3) VALUE 273.
023000     05  FILLER    PIC 9(3) VALUE 304.
023100     05  FILLER    PIC 9(3) VALUE 334.
023200
023300 01  WS-CUM-DAYS-TABLE REDEFINES WS-DATE-MATH-TABLE.
023400     05  WS-CUM-DAYS-BEFORE OCCURS 12 TIMES
023500                                  PIC 9(3).
023600
023700 01  WS-CALC-TIME-PARTS.
023800     05  WS-CALC-CCYY                PIC 9(4).
023900     05  FILLER                      PIC X(1) VALUE '-'.
024000     05  WS-CALC-MO                  PIC 9(2).
024100     05  FILLER                      PIC X(1) VALUE '-'.
024200     05  WS-CALC-DD                  PIC 9(2).
024300     05  FILLER                      PIC X(1) VALUE SPACE.
024400     05  WS-CALC-HH                  PIC 9(2).
024500     05  FILLER                      PIC X(1) VALUE ':'.
024600     05  WS-CALC-MI                  PIC 9(2).
024700     05  FILLER                      PIC X(1) VALUE ':'.
024800     05  WS-CALC-SS                  PIC 9(2).
024900
025000 01  WS-CALC-TIME-X REDEFINES WS-CALC-TIME-PARTS.
025100     05  WS-CALC-TIME-FLAT           PIC X(19).
025200
025300 01  WS-DATE-MATH-WORK.
025400     05  WS-CALC-LEAP-SW             PIC X(01).
025500         88  CALC-LEAP-YEAR    VALUE "Y".
025600     05  WS-CALC-REM                 PIC 9(4)  COMP.
025700     05  WS-CALC-DAYNUM              PIC 9(5)  COMP.
025800     05  WS-THIS-TOTAL-SECS          PIC S9(10) COMP-3.
025900     05  FILLER                      PIC X(01) VALUE SPACE.
026000
026100 01  WS-ELAPSED-WORK.
026200     05  WS-BASE-TOTAL-SECS          PIC S9(10) COMP-3.
026300     05  WS-RESP-TOTAL-SECS          PIC S9(10) COMP-3.
026400     05  WS-ELAPSED-SECS             PIC S9(7)V99.
026500     05  FILLER                      PIC X(01) VALUE SPACE.
026600
026700 01  WS-FIRST-CONSUMER-TIME          PIC X(19).
026800
026900****** MODAL-SKILL COUNTER, RELOADED EACH PASS - SAME SHAPE AS
027000****** THE DISTINCT-TEXT TABLE IN CHTREPT.  WS-SKILL-ROWS IS
027100****** ZEROED FOR EACH PASS IN 080-RESET-PASS-ACCUM, AND THE
027200****** OCCURS DEPENDING ON KEEPS SEARCH FROM EVER SEEING A
027300****** SKILL SLOT LOADED BY THE OTHER PASS (CQ-0172) - BEFORE
027400****** THAT FIX, PASS 2 COULD MATCH PASS 1'S LEFTOVER SKILL
027500****** ROWS INSTEAD OF INSERTING ITS OWN, LEAVING WS-SKILL-ROWS
027600****** AT ZERO AND THE MODAL SKILL BLANK ON THE SECOND FILE.
027700 01  WS-SKILL-TABLE.
027800     05  WS-SKILL-ENTRY OCCURS 1 TO 40 TIMES
027900                        DEPENDING ON WS-SKILL-ROWS
028000                        INDEXED BY SK-IDX.
028100         10  WS-SKILL-VALUE           PIC X(40).
028200         10  WS-SKILL-COUNT           PIC 9(6)  COMP.
028300
028400****** ONE RESPONSE TIME PER DETAIL RECORD WRITTEN THIS PASS, IN
028500****** THE SAME DESCENDING ORDER AS THE OUTPUT FILE, SO THE
028600****** MIDDLE ENTRY (ENTRIES) GIVE THE MEDIAN ONCE THE PASS'S
028700****** TOTAL COUNT IS KNOWN - SEE 700-WRITE-AVERAGE.  ASSUMES A
028800****** DEPARTMENT'S DAILY RESPONSE COUNT FOR ONE LIST NEVER
028900****** EXCEEDS 3000 - PRODUCTION HISTORY HAS NEVER COME CLOSE
029000****** (CQ-0173).
029100 01  WS-RESP-TIME-TABLE.
029200     05  WS-RESP-SECS OCCURS 1 TO 3000 TIMES
029300                      DEPENDING ON WS-RESP-ROWS
029400                      INDEXED BY RESP-IDX
029500                      PIC S9(7)V99.
029600
029700 01  WS-PASS-ACCUM.
029800     05  WS-DETAIL-COUNT             PIC 9(6)  COMP.
029900     05  WS-SUM-SECS                 PIC S9(9)V99 COMP-3.
030000     05  WS-SKILL-ROWS               PIC 9(2)  COMP.
030100     05  WS-RESP-ROWS                PIC 9(4)  COMP.
030200     05  WS-MIN-SECS                 PIC S9(7)V99.
030300     05  WS-MAX-SECS                 PIC S9(7)V99.
030400     05  WS-MEDIAN-SECS              PIC S9(7)V99.
030500     05  WS-MODAL-SKILL              PIC X(40).
030600     05  WS-MODAL-COUNT              PIC 9(6)  COMP.
030700     05  WS-MEAN-SECS                PIC S9(7)V99.
030800     05  WS-AVG-MINUTES              PIC 9(3)V9.
030900     05  FILLER                      PIC X(01) VALUE SPACE.
031000
031100 01  WS-EDIT-FIELDS.
031200     05  WS-DETAIL-COUNT-ED          PIC Z(5)9.
031300     05  WS-AVG-MINUTES-ED           PIC ZZ9.9.
031400     05  FILLER                      PIC X(01) VALUE SPACE.
031500
031600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
031700     05  RECORDS-READ                PIC 9(7)  COMP.
031800     05  WS-FIRST-PASS-COUNT         PIC 9(6)  COMP.
031900     05  WS-SUBSEQ-PASS-COUNT        PIC 9(6)  COMP.
032000     05  FILLER                      PIC X(01) VALUE SPACE.
032100
032200 01  FLAGS-AND-SWITCHES.
032300     05  MORE-CLEAN-SW               PIC X(01).
032400         88  NO-MORE-CLEAN-DATA VALUE "N".
032500     05  MORE-SORT-SW                PIC X(01).
032600         88  NO-MORE-SORT-RECS  VALUE "N".
032700     05  WS-PASS-SW                  PIC X(01).
032800         88  FIRST-RESPONSE-PASS      VALUE "1".
032900         88  SUBSEQUENT-RESPONSE-PASS VALUE "2".
033000     05  WS-BASELINE-SET-SW          PIC X(01).
033100         88  BASELINE-SET       VALUE "Y".
033200     05  WS-FIRST-RESP-RECORDED-SW   PIC X(01).
033300         88  FIRST-RESPONSE-RECORDED VALUE "Y".
033400     05  WS-STOP-SCAN-SW             PIC X(01).
033500         88  STOP-SCAN          VALUE "Y".
033600     05  MSG-ELIGIBLE-SW             PIC X(01).
033700         88  MSG-ELIGIBLE       VALUE "Y".
033800     05  DEPT-HAS-FILTER-SW          PIC X(01).
033900         88  DEPT-HAS-FILTER   VALUE "Y".
034000     05  DEPT-FOUND-SW               PIC X(01) VALUE "N".
034100         88  DEPT-FOUND         VALUE "Y".
034200     05  FILLER                      PIC X(01) VALUE SPACE.
034300
034400 01  WS-HELD-CONV-ID                 PIC X(20).
034500
034600 01  WS-SYSOUT-REC.
034700     05  MSG                         PIC X(80).
034800     05  FILLER                      PIC X(50) VALUE SPACES.
034900
035000 77  WS-DATE                         PIC 9(6).
035100
035200****** MEDIAN-CALCULATION WORK FIELDS - SEE 780-CALC-MEDIAN
035300****** (CQ-0173).
035400 77  WS-MED-HALF                     PIC 9(4)  COMP.
035500 77  WS-MED-REM                      PIC 9(4)  COMP.
035600 77  WS-MED-IDX1                     PIC 9(4)  COMP.
035700 77  WS-MED-IDX2                     PIC 9(4)  COMP.
035800
035900 COPY ABENDREC.
036000
036100 PROCEDURE DIVISION.
036200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036300     PERFORM 100-FIRST-RESPONSE-PASS THRU 100-EXIT.
036400     PERFORM 500-SUBSEQUENT-RESPONSE-PASS THRU 500-EXIT.
036500     PERFORM 999-CLEANUP THRU 999-EXIT.
036600     MOVE +0 TO RETURN-CODE.
036700     GOBACK.
036800
036900 000-HOUSEKEEPING.
037000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037100     DISPLAY "******** BEGIN JOB CHTDELAY ********".
037200     ACCEPT WS-DATE FROM DATE.
037300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
037400
037500     MOVE SPACES TO WS-BOT-KEYWORD-TABLE.
037600     MOVE "BOT"  TO WS-BOT-KEYWORD(1).
037700
037800     OPEN INPUT CTLCARD.
037900     OPEN OUTPUT DELAY1FIL, DELAY2FIL, SYSOUT.
038000
038100     READ CTLCARD
038200         AT END
038300         MOVE "MISSING CONTROL CARD" TO ABEND-REASON
038400         GO TO 1000-ABEND-RTN
038500     END-READ.
038600
038700     PERFORM 050-FIND-DEPT-ENTRY THRU 050-EXIT.
038800     IF NOT DEPT-FOUND
038900         MOVE "UNKNOWN DEPARTMENT CODE ON CONTROL CARD"
039000                               TO ABEND-REASON
039100         GO TO 1000-ABEND-RTN.
039200
039300     CLOSE CTLCARD.
039400 000-EXIT.
039500     EXIT.
039600
039700 050-FIND-DEPT-ENTRY.
039800     MOVE "N" TO DEPT-FOUND-SW.
039900     SET DEPT-IDX TO 1.
040000     SEARCH WS-DEPT-ENTRY
040100         AT END
040200             MOVE "N" TO DEPT-FOUND-SW
040300         WHEN WS-DEPT-CODE(DEPT-IDX) = CC-DEPARTMENT-CODE
040400             MOVE "Y" TO DEPT-FOUND-SW.
040500
040600     IF DEPT-FOUND
040700         MOVE "N" TO DEPT-HAS-FILTER-SW
040800         IF WS-DEPT-KEYWORD(DEPT-IDX,1) NOT = SPACES
040900             MOVE "Y" TO DEPT-HAS-FILTER-SW
041000         END-IF
041100         MOVE SPACES TO KW-KEYWORD-TABLE
041200         MOVE WS-DEPT-KEYWORDS(DEPT-IDX) TO KW-KEYWORD-TABLE.
041300 050-EXIT.
041400     EXIT.
041500
041600****** WS-SKILL-ROWS, WS-RESP-ROWS AND THE MIN/MAX ACCUMULATORS
041700****** ALL RESET HERE SO PASS 2 NEVER SEES PASS 1 LEFTOVERS
041800****** (CQ-0172, CQ-0173).
041900 080-RESET-PASS-ACCUM.
042000     MOVE ZERO  TO WS-DETAIL-COUNT.
042100     MOVE ZERO  TO WS-SUM-SECS.
042200     MOVE ZERO  TO WS-SKILL-ROWS.
042300     MOVE ZERO  TO WS-RESP-ROWS.
042400     MOVE ZERO  TO WS-MIN-SECS.
042500     MOVE ZERO  TO WS-MAX-SECS.
042600     MOVE ZERO  TO WS-MEDIAN-SECS.
042700     MOVE SPACES TO WS-MODAL-SKILL.
042800     MOVE ZERO  TO WS-MODAL-COUNT.
042900     MOVE LOW-VALUES TO WS-HELD-CONV-ID.
043000 080-EXIT.
043100     EXIT.
043200
043300 100-FIRST-RESPONSE-PASS.
043400     MOVE "1" TO WS-PASS-SW.
043500     PERFORM 080-RESET-PASS-ACCUM THRU 080-EXIT.
043600     OPEN INPUT CLEANFIL.
043700     SORT SORTWK2
043800         ON DESCENDING KEY SW-RESPONSE-SECS
043900         INPUT PROCEDURE IS 150-SUPPLY-CANDIDATES THRU 150-EXIT
044000         OUTPUT PROCEDURE IS 200-WRITE-SORTED THRU 200-EXIT.
044100     CLOSE CLEANFIL.
044200     PERFORM 700-WRITE-AVERAGE THRU 700-EXIT.
044300     MOVE WS-DETAIL-COUNT TO WS-FIRST-PASS-COUNT.
044400 100-EXIT.
044500     EXIT.
044600
044700 500-SUBSEQUENT-RESPONSE-PASS.
044800     MOVE "2" TO WS-PASS-SW.
044900     PERFORM 080-RESET-PASS-ACCUM THRU 080-EXIT.
045000     OPEN INPUT CLEANFIL.
045100     SORT SORTWK2
045200         ON DESCENDING KEY SW-RESPONSE-SECS
045300         INPUT PROCEDURE IS 150-SUPPLY-CANDIDATES THRU 150-EXIT
045400         OUTPUT PROCEDURE IS 200-WRITE-SORTED THRU 200-EXIT.
045500     CLOSE CLEANFIL.
045600     PERFORM 700-WRITE-AVERAGE THRU 700-EXIT.
045700     MOVE WS-DETAIL-COUNT TO WS-SUBSEQ-PASS-COUNT.
045800 500-EXIT.
045900     EXIT.
046000
046100 150-SUPPLY-CANDIDATES.
046200     MOVE "Y" TO MORE-CLEAN-SW.
046300     PERFORM 900-READ-CLEANFIL THRU 900-EXIT.
046400     PERFORM 160-PROCESS-ONE-CONV THRU 160-EXIT
046500         UNTIL NO-MORE-CLEAN-DATA.
046600 150-EXIT.
046700     EXIT.
046800
046900 160-PROCESS-ONE-CONV.
047000     MOVE CM-CONVERSATION-ID IN CF-CHTMSG-REC TO WS-HELD-CONV-ID.
047100     MOVE SPACES TO WS-FIRST-CONSUMER-TIME.
047200     MOVE "N" TO WS-BASELINE-SET-SW.
047300     MOVE "N" TO WS-FIRST-RESP-RECORDED-SW.
047400     MOVE "N" TO WS-STOP-SCAN-SW.
047500
047600     PERFORM 200-SCAN-ONE-MSG THRU 200-EXIT
047700         UNTIL NO-MORE-CLEAN-DATA
047800            OR CM-CONVERSATION-ID IN CF-CHTMSG-REC
047900                                  NOT = WS-HELD-CONV-ID.
048000 160-EXIT.
048100     EXIT.
048200
048300 200-SCAN-ONE-MSG.
048400     IF STOP-SCAN
048500         GO TO 200-READ-NEXT.
048600
048700     PERFORM 210-CHECK-ELIGIBLE THRU 210-EXIT.
048800     IF MSG-ELIGIBLE
048900         PERFORM 220-APPLY-RULES THRU 220-EXIT.
049000 200-READ-NEXT.
049100     PERFORM 900-READ-CLEANFIL THRU 900-EXIT.
049200 200-EXIT.
049300     EXIT.
049400
049500 210-CHECK-ELIGIBLE.
049600     MOVE CM-SENT-BY IN CF-CHTMSG-REC TO WS-UPPER-SENT-BY.
049700     INSPECT WS-UPPER-SENT-BY
049800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
049900     MOVE CM-MESSAGE-TYPE IN CF-CHTMSG-REC TO WS-UPPER-MSG-TYPE.
050000     INSPECT WS-UPPER-MSG-TYPE
050100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
050200
050300     MOVE "N" TO MSG-ELIGIBLE-SW.
050400     IF WS-UPPER-MSG-TYPE = "NORMAL MESSAGE"
050500        OR WS-UPPER-MSG-TYPE = "TRANSFER"
050600         MOVE "Y" TO MSG-ELIGIBLE-SW
050700     ELSE
050800         IF WS-UPPER-MSG-TYPE = "PRIVATE MESSAGE"
050900            AND WS-UPPER-SENT-BY = "SYSTEM"
051000             MOVE "Y" TO MSG-ELIGIBLE-SW
051100         END-IF
051200     END-IF.
051300 210-EXIT.
051400     EXIT.
051500
051600****** APPLIES THE FOUR BASELINE/RESPONSE RULES, FIRST MATCH WINS
051700 220-APPLY-RULES.
051800     IF WS-UPPER-SENT-BY = "CONSUMER" AND NOT BASELINE-SET
051900         MOVE CM-MESSAGE-SENT-TIME IN CF-CHTMSG-REC
052000                                 TO WS-FIRST-CONSUMER-TIME
052100         MOVE "Y" TO WS-BASELINE-SET-SW
052200     ELSE
052300         IF WS-UPPER-MSG-TYPE = "TRANSFER" AND BASELINE-SET
052400             MOVE CM-MESSAGE-SENT-TIME IN CF-CHTMSG-REC
052500                                     TO WS-FIRST-CONSUMER-TIME
052600         ELSE
052700             IF WS-UPPER-SENT-BY = "SYSTEM"
052800                AND WS-UPPER-MSG-TYPE = "PRIVATE MESSAGE"
052900                AND BASELINE-SET
053000                 MOVE CM-MESSAGE-SENT-TIME IN CF-CHTMSG-REC
053100                                         TO WS-FIRST-CONSUMER-TIME
053200             ELSE
053300                 IF (WS-UPPER-SENT-BY = "BOT"
053400                    OR WS-UPPER-SENT-BY = "AGENT"
053500                    OR WS-UPPER-SENT-BY = "SYSTEM")
053600                    AND BASELINE-SET
053700                     PERFORM 250-HANDLE-RESPONSE THRU 250-EXIT
053800                 END-IF
053900             END-IF
054000         END-IF
054100     END-IF.
054200 220-EXIT.
054300     EXIT.
054400
054500 250-HANDLE-RESPONSE.
054600     IF FIRST-RESPONSE-PASS
054700         IF NOT FIRST-RESPONSE-RECORDED
054800             PERFORM 260-BUILD-SENDER-NAME THRU 260-EXIT
054900             PERFORM 300-CALC-ELAPSED THRU 300-EXIT
055000             MOVE WS-CAND-SENDER TO WS-BOT-SEARCH-TEXT
055100             CALL "KWMATCH" USING WS-BOT-CHECK-REC
055200             IF BOT-MATCH-FOUND
055300                 PERFORM 290-APPLY-DEPT-FILTER THRU 290-EXIT
055400                 MOVE "Y" TO WS-FIRST-RESP-RECORDED-SW
055500                 MOVE "Y" TO WS-STOP-SCAN-SW
055600             END-IF
055700         END-IF
055800     ELSE
055900         IF NOT FIRST-RESPONSE-RECORDED
056000             MOVE "Y" TO WS-FIRST-RESP-RECORDED-SW
056100         ELSE
056200             PERFORM 260-BUILD-SENDER-NAME THRU 260-EXIT
056300             PERFORM 300-CALC-ELAPSED THRU 300-EXIT
056400             MOVE WS-CAND-SENDER TO WS-BOT-SEARCH-TEXT
056500             CALL "KWMATCH" USING WS-BOT-CHECK-REC
056600             IF BOT-MATCH-FOUND
056700                 PERFORM 290-APPLY-DEPT-FILTER THRU 290-EXIT
056800                 MOVE SPACES TO WS-FIRST-CONSUMER-TIME
056900                 MOVE "N" TO WS-BASELINE-SET-SW
057000             END-IF
057100         END-IF
057200     END-IF.
057300 250-EXIT.
057400     EXIT.
057500
057600 260-BUILD-SENDER-NAME.
057700     MOVE SPACES TO WS-CAND-SENDER.
057800     MOVE CM-SKILL IN CF-CHTMSG-REC TO WS-CAND-SKILL.
057900     INSPECT WS-CAND-SKILL
058000         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
058100
058200     IF WS-UPPER-SENT-BY = "BOT"
058300         STRING "BOT_" DELIMITED BY SIZE
058400                WS-CAND-SKILL DELIMITED BY SIZE
058500                INTO WS-CAND-SENDER
058600     ELSE
058700         IF WS-UPPER-SENT-BY = "AGENT"
058800             MOVE CM-AGENT-NAME IN CF-CHTMSG-REC TO WS-CAND-SENDER
058900         ELSE
059000             MOVE "System" TO WS-CAND-SENDER
059100         END-IF
059200     END-IF.
059300
059400     MOVE CM-MESSAGE-ID IN CF-CHTMSG-REC   TO WS-CAND-MSGID.
059500     MOVE CM-MESSAGE-SENT-TIME IN CF-CHTMSG-REC
059600                                            TO WS-CAND-SENTTIME.
059700 260-EXIT.
059800     EXIT.
059900
060000****** ELAPSED SECONDS = RESPONSE TIME MINUS BASELINE TIME
060100 300-CALC-ELAPSED.
060200     MOVE WS-FIRST-CONSUMER-TIME TO WS-CALC-TIME-FLAT.
060300     PERFORM 310-DAYNUM-AND-SECS THRU 310-EXIT.
060400     MOVE WS-THIS-TOTAL-SECS TO WS-BASE-TOTAL-SECS.
060500
060600     MOVE CM-MESSAGE-SENT-TIME IN CF-CHTMSG-REC
060700                                      TO WS-CALC-TIME-FLAT.
060800     PERFORM 310-DAYNUM-AND-SECS THRU 310-EXIT.
060900     MOVE WS-THIS-TOTAL-SECS TO WS-RESP-TOTAL-SECS.
061000
061100     COMPUTE WS-ELAPSED-SECS =
061200         WS-RESP-TOTAL-SECS - WS-BASE-TOTAL-SECS.
061300     MOVE WS-ELAPSED-SECS TO WS-CAND-SECS.
061400
061500     IF WS-ELAPSED-SECS < 0
061600         DISPLAY "CHTDELAY - WARNING - NEGATIVE ELAPSED TIME"
061700                 " FOR CONVERSATION " WS-HELD-CONV-ID.
061800 300-EXIT.
061900     EXIT.
062000
062100 310-DAYNUM-AND-SECS.
062200     PERFORM 320-SET-CALC-LEAP-SW THRU 320-EXIT.
062300     MOVE WS-CUM-DAYS-BEFORE(WS-CALC-MO) TO WS-CALC-DAYNUM.
062400     IF WS-CALC-MO > 2 AND CALC-LEAP-YEAR
062500         ADD 1 TO WS-CALC-DAYNUM.
062600     COMPUTE WS-CALC-DAYNUM =
062700         (WS-CALC-CCYY * 366) + WS-CALC-DAYNUM + WS-CALC-DD.
062800     COMPUTE WS-THIS-TOTAL-SECS =
062900         (WS-CALC-DAYNUM * 86400) + (WS-CALC-HH * 3600)
063000       + (WS-CALC-MI * 60) + WS-CALC-SS.
063100 310-EXIT.
063200     EXIT.
063300
063400 320-SET-CALC-LEAP-SW.
063500     MOVE "N" TO WS-CALC-LEAP-SW.
063600     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-CALC-REM
063700         REMAINDER WS-CALC-REM.
063800     IF WS-CALC-REM NOT = ZERO
063900         GO TO 320-EXIT.
064000     MOVE "Y" TO WS-CALC-LEAP-SW.
064100     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-CALC-REM
064200         REMAINDER WS-CALC-REM.
064300     IF WS-CALC-REM NOT = ZERO
064400         GO TO 320-EXIT.
064500     MOVE "N" TO WS-CALC-LEAP-SW.
064600     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-CALC-REM
064700         REMAINDER WS-CALC-REM.
064800     IF WS-CALC-REM = ZERO
064900         MOVE "Y" TO WS-CALC-LEAP-SW.
065000 320-EXIT.
065100     EXIT.
065200
065300 290-APPLY-DEPT-FILTER.
065400     IF NOT DEPT-HAS-FILTER
065500         PERFORM 295-RELEASE-CANDIDATE THRU 295-EXIT
065600     ELSE
065700         MOVE WS-CAND-SENDER TO KW-SEARCH-TEXT
065800         CALL "KWMATCH" USING KWMATCH-REC
065900         IF MATCH-FOUND
066000             PERFORM 295-RELEASE-CANDIDATE THRU 295-EXIT
066100         END-IF
066200     END-IF.
066300 290-EXIT.
066400     EXIT.
066500
066600 295-RELEASE-CANDIDATE.
066700     MOVE WS-HELD-CONV-ID    TO SW-CONVERSATION-ID.
066800     MOVE WS-CAND-SENDER     TO SW-SENDER.
066900     MOVE WS-CAND-SECS       TO SW-RESPONSE-SECS.
067000     MOVE WS-CAND-MSGID      TO SW-MESSAGE-ID.
067100     MOVE WS-CAND-SKILL      TO SW-SKILL.
067200     MOVE WS-CAND-SENTTIME   TO SW-SENT-TIME.
067300     RELEASE SW-DELAY-REC.
067400 295-EXIT.
067500     EXIT.
067600
067700 200-WRITE-SORTED.
067800     MOVE "Y" TO MORE-SORT-SW.
067900     PERFORM 210-RETURN-ONE THRU 210-EXIT.
068000     PERFORM 220-HANDLE-ONE-SORTED THRU 220-EXIT
068100         UNTIL NO-MORE-SORT-RECS.
068200 200-EXIT.
068300     EXIT.
068400
068500 210-RETURN-ONE.
068600     RETURN SORTWK2 INTO SW-DELAY-REC
068700         AT END
068800         MOVE "N" TO MORE-SORT-SW
068900     END-RETURN.
069000 210-EXIT.
069100     EXIT.
069200
069300 220-HANDLE-ONE-SORTED.
069400     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
069500     PERFORM 210-RETURN-ONE THRU 210-EXIT.
069600 220-EXIT.
069700     EXIT.
069800
069900 650-WRITE-DETAIL.
070000     MOVE SW-CONVERSATION-ID TO DO-CONVERSATION-ID.
070100     MOVE SW-SENDER          TO DO-SENDER.
070200     MOVE SW-RESPONSE-SECS   TO DO-RESPONSE-TIME-SECS.
070300     MOVE SW-MESSAGE-ID      TO DO-MESSAGE-ID.
070400     MOVE SW-SKILL           TO DO-SKILL.
070500     MOVE SW-SENT-TIME       TO DO-MESSAGE-SENT-TIME.
070600
070700     IF FIRST-RESPONSE-PASS
070800         WRITE DELAY1-REC FROM DO-DETAIL-REC
070900     ELSE
071000         WRITE DELAY2-REC FROM DO-DETAIL-REC.
071100
071200     ADD 1 TO WS-DETAIL-COUNT.
071300     ADD SW-RESPONSE-SECS TO WS-SUM-SECS.
071400     IF WS-DETAIL-COUNT = 1
071500         MOVE SW-RESPONSE-SECS TO WS-MIN-SECS
071600         MOVE SW-RESPONSE-SECS TO WS-MAX-SECS
071700     ELSE
071800         IF SW-RESPONSE-SECS < WS-MIN-SECS
071900             MOVE SW-RESPONSE-SECS TO WS-MIN-SECS
072000         END-IF
072100         IF SW-RESPONSE-SECS > WS-MAX-SECS
072200             MOVE SW-RESPONSE-SECS TO WS-MAX-SECS
072300         END-IF
072400     END-IF.
072500     PERFORM 660-UPDATE-SKILL-TABLE THRU 660-EXIT.
072600     PERFORM 670-INSERT-RESP-TIME THRU 670-EXIT.
072700 650-EXIT.
072800     EXIT.
072900
073000 660-UPDATE-SKILL-TABLE.
073100     SET SK-IDX TO 1.
073200     SEARCH WS-SKILL-ENTRY
073300         AT END
073400             PERFORM 665-INSERT-SKILL THRU 665-EXIT
073500         WHEN WS-SKILL-VALUE(SK-IDX) = SW-SKILL
073600             ADD 1 TO WS-SKILL-COUNT(SK-IDX).
073700 660-EXIT.
073800     EXIT.
073900
074000 665-INSERT-SKILL.
074100     IF WS-SKILL-ROWS < 40
074200         ADD 1 TO WS-SKILL-ROWS
074300         SET SK-IDX TO WS-SKILL-ROWS
074400         MOVE SW-SKILL TO WS-SKILL-VALUE(SK-IDX)
074500         MOVE 1 TO WS-SKILL-COUNT(SK-IDX).
074600 665-EXIT.
074700     EXIT.
074800
074900****** ADDS THIS RESPONSE TIME TO THE MEDIAN TABLE - SILENTLY
075000****** SKIPPED PAST 3000 ROWS, SAME GUARD PATTERN AS 665-INSERT-
075100****** SKILL (CQ-0173).
075200 670-INSERT-RESP-TIME.
075300     IF WS-RESP-ROWS < 3000
075400         ADD 1 TO WS-RESP-ROWS
075500         SET RESP-IDX TO WS-RESP-ROWS
075600         MOVE SW-RESPONSE-SECS TO WS-RESP-SECS(RESP-IDX).
075700 670-EXIT.
075800     EXIT.
075900
076000 700-WRITE-AVERAGE.
076100     IF WS-DETAIL-COUNT = 0
076200         GO TO 700-EXIT.
076300
076400     COMPUTE WS-MEAN-SECS ROUNDED =
076500         WS-SUM-SECS / WS-DETAIL-COUNT.
076600     COMPUTE WS-AVG-MINUTES ROUNDED = WS-MEAN-SECS / 60.
076700     PERFORM 750-FIND-MODAL-SKILL THRU 750-EXIT.
076800     PERFORM 780-CALC-MEDIAN THRU 780-EXIT.
076900
077000     DISPLAY "** MIN/MAX/MEDIAN RESPONSE TIME (SECS) **".
077100     DISPLAY WS-MIN-SECS.
077200     DISPLAY WS-MAX-SECS.
077300     DISPLAY WS-MEDIAN-SECS.
077400
077500     MOVE SPACES TO DO-AVG-CONVERSATION-ID.
077600     IF FIRST-RESPONSE-PASS
077700         MOVE "AVERAGE (First Response)" TO DO-AVG-CONVERSATION-ID
077800     ELSE
077900         MOVE "AVERAGE (Non initial Response)"
078000                                 TO DO-AVG-CONVERSATION-ID.
078100
078200     MOVE "AVERAGE" TO DO-AVG-SENDER.
078300     MOVE WS-MEAN-SECS TO DO-AVG-RESPONSE-TIME-SECS.
078400
078500     MOVE WS-DETAIL-COUNT TO WS-DETAIL-COUNT-ED.
078600     MOVE SPACES TO DO-AVG-MESSAGE-ID.
078700     STRING "Count: " DELIMITED BY SIZE
078800            WS-DETAIL-COUNT-ED DELIMITED BY SIZE
078900            INTO DO-AVG-MESSAGE-ID.
079000
079100     MOVE WS-MODAL-SKILL TO DO-AVG-SKILL.
079200
079300     MOVE WS-AVG-MINUTES TO WS-AVG-MINUTES-ED.
079400     MOVE SPACES TO DO-AVG-MESSAGE-SENT-TIME.
079500     STRING "Avg: " DELIMITED BY SIZE
079600            WS-AVG-MINUTES-ED DELIMITED BY SIZE
079700            " min" DELIMITED BY SIZE
079800            INTO DO-AVG-MESSAGE-SENT-TIME.
079900
080000     MOVE WS-MIN-SECS    TO DO-AVG-MIN-SECS.
080100     MOVE WS-MAX-SECS    TO DO-AVG-MAX-SECS.
080200     MOVE WS-MEDIAN-SECS TO DO-AVG-MEDIAN-SECS.
080300
080400     IF FIRST-RESPONSE-PASS
080500         WRITE DELAY1-REC FROM DO-AVERAGE-REC
080600     ELSE
080700         WRITE DELAY2-REC FROM DO-AVERAGE-REC.
080800 700-EXIT.
080900     EXIT.
081000
081100 750-FIND-MODAL-SKILL.
081200     IF WS-SKILL-ROWS > 0
081300         PERFORM 760-CHECK-ONE-SKILL THRU 760-EXIT
081400             VARYING SK-IDX FROM 1 BY 1
081500             UNTIL SK-IDX > WS-SKILL-ROWS.
081600 750-EXIT.
081700     EXIT.
081800
081900 760-CHECK-ONE-SKILL.
082000     IF WS-SKILL-COUNT(SK-IDX) > WS-MODAL-COUNT
082100         MOVE WS-SKILL-COUNT(SK-IDX) TO WS-MODAL-COUNT
082200         MOVE WS-SKILL-VALUE(SK-IDX) TO WS-MODAL-SKILL.
082300 760-EXIT.
082400     EXIT.
082500
082600****** MEDIAN OF WS-RESP-TIME-TABLE - WHOSE ROWS ARE IN THE SAME
082700****** DESCENDING ORDER AS THE DETAIL RECORDS WRITTEN THIS PASS,
082800****** SO THE MIDDLE ROW (OR AVERAGE OF THE TWO MIDDLE ROWS) IS
082900****** THE MEDIAN.  LEFT AT ZERO IF THE 3000-ROW TABLE OVERFLOWED
083000****** THIS PASS, SINCE THE TRUE MIDDLE ROW WOULD HAVE BEEN
083100****** DROPPED (CQ-0173).
083200 780-CALC-MEDIAN.
083300     IF WS-RESP-ROWS = 0 OR WS-RESP-ROWS NOT = WS-DETAIL-COUNT
083400         GO TO 780-EXIT.
083500
083600     DIVIDE WS-RESP-ROWS BY 2 GIVING WS-MED-HALF
083700         REMAINDER WS-MED-REM.
083800     IF WS-MED-REM = 1
083900         ADD 1 TO WS-MED-HALF GIVING WS-MED-IDX1
084000         MOVE WS-RESP-SECS(WS-MED-IDX1) TO WS-MEDIAN-SECS
084100     ELSE
084200         MOVE WS-MED-HALF TO WS-MED-IDX1
084300         ADD 1 TO WS-MED-HALF GIVING WS-MED-IDX2
084400         COMPUTE WS-MEDIAN-SECS ROUNDED =
084500             (WS-RESP-SECS(WS-MED-IDX1) +
084600              WS-RESP-SECS(WS-MED-IDX2)) / 2
084700     END-IF.
084800 780-EXIT.
084900     EXIT.
085000
085100 900-READ-CLEANFIL.
085200     READ CLEANFIL INTO CF-CHTMSG-REC
085300         AT END MOVE "N" TO MORE-CLEAN-SW
085400         GO TO 900-EXIT
085500     END-READ.
085600     ADD 1 TO RECORDS-READ.
085700 900-EXIT.
085800     EXIT.
085900
086000 999-CLEANUP.
086100     MOVE "999-CLEANUP" TO PARA-NAME.
086200     CLOSE DELAY1FIL, DELAY2FIL, SYSOUT.
086300
086400     DISPLAY "** RECORDS READ (BOTH PASSES) **".
086500     DISPLAY RECORDS-READ.
086600     DISPLAY "** FIRST-RESPONSE DETAIL RECORDS **".
086700     DISPLAY WS-FIRST-PASS-COUNT.
086800     DISPLAY "** SUBSEQUENT-RESPONSE DETAIL RECORDS **".
086900     DISPLAY WS-SUBSEQ-PASS-COUNT.
087000     DISPLAY "******** NORMAL END OF JOB CHTDELAY ********".
087100 999-EXIT.
087200     EXIT.
087300
087400 1000-ABEND-RTN.
087500     WRITE SYSOUT-REC FROM ABEND-REC.
087600     DISPLAY "*** ABNORMAL END OF JOB - CHTDELAY ***" UPON CONSOLE.
087700     DIVIDE ZERO-VAL INTO ONE-VAL.
