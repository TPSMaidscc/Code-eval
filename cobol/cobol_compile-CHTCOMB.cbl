000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHTCOMB.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/14/97.
000700 DATE-COMPILED. 03/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          LAST STEP OF THE NIGHTLY CHAT QUALITY BATCH SUITE.
001400*          PULLS THE TRAILER RECORD OFF THE CHTREPT REPETITIONS
001500*          FILE AND THE TRAILING AVERAGE RECORD OFF EACH OF THE
001600*          TWO CHTDELAY FILES, COUNTS THE SLOW (OVER 4 MINUTE)
001700*          RESPONSES IN EACH DELAY FILE, AND WRITES ONE COMBINED
001800*          SUMMARY LINE FOR THE DEPARTMENT/DATE.  DEFAULTS THE
001900*          ANALYSIS DATE TO YESTERDAY (VIA PRVDATE) WHEN THE
002000*          CONTROL CARD LEFT IT BLANK.
002100*
002200*          INPUT FILES   -   REPETOUT, DELAY1FIL, DELAY2FIL
002300*          OUTPUT FILE   -   COMBOUT
002400*          CONTROL CARD  -   SYSIN
002500*          DUMP FILE     -   SYSOUT
002600*
002700******************************************************************
002800*    03/14/97  JS  INITIAL VERSION - REQUEST CQ-0045              CQ-0045
002900*    09/02/97  RH  THE >4 MINUTE COUNT WAS BEING TAKEN FROM THE   CQ-0061
003000*                  "Count:" TEXT ON THE AVERAGE RECORD INSTEAD OF CQ-0061
003100*                  TALLIED WHILE SCANNING THE DETAIL ROWS - FIXED CQ-0061
003200*                  TO TALLY DIRECTLY - REQUEST CQ-0061            CQ-0061
003300*    01/06/99  MM  Y2K REVIEW - ANALYSIS-DATE DEFAULTING GOES     CQ-0099
003400*                  THROUGH PRVDATE, ALREADY CCYY-AWARE - NO       CQ-0099
003500*                  CHANGE REQUIRED - SIGNED OFF PER CQ-0099       CQ-0099
003600*    04/30/00  JS  CENTURY WINDOW FOR TODAY'S DATE HARD-CODED TO  CQ-0106
003700*                  "20" - ACCEPTABLE THROUGH 2099, DOCUMENTED IN  CQ-0106
003800*                  000-HOUSEKEEPING - REQUEST CQ-0106             CQ-0106
003900*    03/18/03  RH  AN EMPTY DELAY FILE (NO QUALIFYING RESPONSES)  CQ-0148
004000*                  WAS LEAVING THE AVERAGE FIELDS AT LOW-VALUES - CQ-0148
004100*                  NOW INITIALISED TO ZERO SO THE FORMATTED       CQ-0148
004200*                  STRING COMES OUT "00:00 (0 msg > 4 Min)" -     CQ-0148
004300*                  REQUEST CQ-0148                                CQ-0148
004400*    05/11/04  RH  DELAY1FIL/DELAY2FIL RECORD LENGTH GREW FROM   CQ-0173
004500*                  180 TO 210 BYTES TO CARRY THE NEW MIN/MAX/    CQ-0173
004600*                  MEDIAN FIELDS ON THE AVERAGE RECORD - WIDENED CQ-0173
004700*                  DELAY1-REC/DELAY2-REC AND THE HELD-RECORD     CQ-0173
004800*                  BUFFERS TO MATCH - NO LOGIC CHANGE, THE       CQ-0173
004900*                  TRAILER IS STILL FOUND BY EOF POSITION -      CQ-0173
005000*                  SEE CHTDELAY CQ-0173                          CQ-0173
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT REPETOUT
006700     ASSIGN TO UT-S-REPETOUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT DELAY1FIL
007200     ASSIGN TO UT-S-DELAY1FIL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT DELAY2FIL
007700     ASSIGN TO UT-S-DELAY2FIL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT COMBOUT
008200     ASSIGN TO UT-S-COMBOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT CTLCARD
008600     ASSIGN TO UT-S-SYSIN
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900 FD  REPETOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 300 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS REPETOUT-REC.
010500 01  REPETOUT-REC  PIC X(300).
010600
010700 FD  DELAY1FIL
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 210 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS DELAY1-REC.
011300 01  DELAY1-REC  PIC X(210).
011400
011500 FD  DELAY2FIL
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 210 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS DELAY2-REC.
012100 01  DELAY2-REC  PIC X(210).
012200
012300 FD  COMBOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 100 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS COMBOUT-REC.
012900 01  COMBOUT-REC  PIC X(100).
013000
013100 FD  CTLCARD
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS CTL-CARD-REC.
013700 COPY CTLCARD.
013800
013900 WORKING-STORAGE SECTION.
014000 01  FILE-STATUS-CODES.
014100     05  OFCODE                      PIC X(2).
014200         88  NO-MORE-DATA VALUE "10".
014300     05  FILLER                      PIC X(01) VALUE SPACE.
014400
014500 COPY REPETOUT.
014600 COPY DELAYOUT.
014700 COPY COMBOUT.
014800
014900****** TODAY'S DATE, USED ONLY TO BUILD PRVDATE'S INPUT WHEN THE
015000****** CONTROL CARD LEFT ANALYSIS-DATE BLANK.  CENTURY WINDOWED
015100****** TO "20" - GOOD THROUGH 2099 (CQ-0106)
015200 01  WS-TODAY-DATE.
015300     05  WS-TODAY-YY                 PIC 9(2).
015400     05  WS-TODAY-MM                 PIC 9(2).
015500     05  WS-TODAY-DD                 PIC 9(2).
015600     05  FILLER                      PIC X(01) VALUE SPACE.
015700
015800 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.
015900     05  WS-TODAY-DATE-FLAT          PIC X(6).
016000     05  FILLER                      PIC X(01).
016100
016200 01  PRVDATE-REC.
016300     05  PD-TODAY-CCYYMMDD           PIC X(10).
016400     05  PD-YESTERDAY-CCYYMMDD       PIC X(10).
016500     05  FILLER                      PIC X(01) VALUE SPACE.
016600
016700 77  PD-RETURN-CD                    PIC 9(4) COMP.
016800
016900 01  WS-SUMMARY-SENTINEL             PIC X(20) VALUE "SUMMARY".
017000
017100****** ONE HELD RECORD PER DELAY FILE - THE CLASSIC "READ ONE
017200****** AHEAD" TRICK, SINCE THE TRAILING AVERAGE RECORD IS ONLY
017300****** KNOWN TO BE THE TRAILER ONCE THE NEXT READ HITS END-OF-FILE
017400 01  WS-D1-HELD-REC.
017500     05  WS-D1-HELD-ID               PIC X(20).
017600     05  FILLER                      PIC X(190).
017700
017800 01  WS-D1-HELD-X REDEFINES WS-D1-HELD-REC.
017900     05  WS-D1-HELD-FLAT             PIC X(210).
018000
018100 01  WS-D2-HELD-REC.
018200     05  WS-D2-HELD-ID               PIC X(20).
018300     05  FILLER                      PIC X(190).
018400
018500 01  WS-D2-HELD-X REDEFINES WS-D2-HELD-REC.
018600     05  WS-D2-HELD-FLAT             PIC X(210).
018700
018800 01  WS-DELAY-RESULTS.
018900     05  WS-D1-COUNT                 PIC 9(6)  COMP.
019000     05  WS-D1-OVER-COUNT            PIC 9(6)  COMP.
019100     05  WS-D1-MEAN-SECS             PIC S9(7)V99.
019200     05  WS-D2-COUNT                 PIC 9(6)  COMP.
019300     05  WS-D2-OVER-COUNT            PIC 9(6)  COMP.
019400     05  WS-D2-MEAN-SECS             PIC S9(7)V99.
019500     05  FILLER                      PIC X(01) VALUE SPACE.
019600
019700 01  WS-FORMAT-WORK.
019800     05  WS-FMT-MEAN-SECS            PIC S9(7)V99.
019900     05  WS-FMT-WHOLE-SECS           PIC 9(7)  COMP.
020000     05  WS-FMT-MM                   PIC 99.
020100     05  WS-FMT-SS                   PIC 99.
020200     05  WS-FMT-OVER-COUNT           PIC 9(6)  COMP.
020300     05  WS-FMT-OVER-COUNT-ED        PIC Z(5)9.
020400     05  WS-FMT-RESULT               PIC X(22).
020500     05  FILLER                      PIC X(01) VALUE SPACE.
020600
020700 01  WS-EDIT-FIELDS.
020800     05  WS-CHATS-WITH-REPS-ED       PIC Z(5)9.
020900     05  FILLER                      PIC X(01) VALUE SPACE.
021000
021100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021200     05  WS-RO-RECORDS-READ          PIC 9(7)  COMP.
021300     05  FILLER                      PIC X(01) VALUE SPACE.
021400
021500 01  FLAGS-AND-SWITCHES.
021600     05  MORE-RO-SW                  PIC X(01).
021700         88  NO-MORE-RO-DATA    VALUE "N".
021800     05  MORE-D1-SW                  PIC X(01).
021900         88  NO-MORE-D1-DATA    VALUE "N".
022000     05  MORE-D2-SW                  PIC X(01).
022100         88  NO-MORE-D2-DATA    VALUE "N".
022200     05  FILLER                      PIC X(01) VALUE SPACE.
022300
022400 01  WS-SYSOUT-REC.
022500     05  MSG                         PIC X(80).
022600     05  FILLER                      PIC X(50) VALUE SPACES.
022700
022800 COPY ABENDREC.
022900
023000 PROCEDURE DIVISION.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 100-SCAN-REPETOUT THRU 100-EXIT.
023300     PERFORM 150-SCAN-DELAY1 THRU 150-EXIT.
023400     PERFORM 500-SCAN-DELAY2 THRU 500-EXIT.
023500     PERFORM 700-WRITE-COMBINED THRU 700-EXIT.
023600     PERFORM 999-CLEANUP THRU 999-EXIT.
023700     MOVE +0 TO RETURN-CODE.
023800     GOBACK.
023900
024000 000-HOUSEKEEPING.
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024200     DISPLAY "******** BEGIN JOB CHTCOMB ********".
024300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024400     INITIALIZE WS-DELAY-RESULTS.
024500
024600     OPEN INPUT CTLCARD.
024700     OPEN INPUT REPETOUT, DELAY1FIL, DELAY2FIL.
024800     OPEN OUTPUT COMBOUT, SYSOUT.
024900
025000     READ CTLCARD
025100         AT END
025200         MOVE "MISSING CONTROL CARD" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN
025400     END-READ.
025500     CLOSE CTLCARD.
025600
025700     IF CC-ANALYSIS-DATE = SPACES
025800         PERFORM 050-DEFAULT-ANALYSIS-DATE THRU 050-EXIT.
025900 000-EXIT.
026000     EXIT.
026100
026200 050-DEFAULT-ANALYSIS-DATE.
026300     ACCEPT WS-TODAY-DATE FROM DATE.
026400     MOVE SPACES TO PD-TODAY-CCYYMMDD.
026500     STRING "20" DELIMITED BY SIZE
026600            WS-TODAY-YY DELIMITED BY SIZE
026700            "-" DELIMITED BY SIZE
026800            WS-TODAY-MM DELIMITED BY SIZE
026900            "-" DELIMITED BY SIZE
027000            WS-TODAY-DD DELIMITED BY SIZE
027100            INTO PD-TODAY-CCYYMMDD.
027200     CALL "PRVDATE" USING PRVDATE-REC, PD-RETURN-CD.
027300     MOVE PD-YESTERDAY-CCYYMMDD TO CC-ANALYSIS-DATE.
027400 050-EXIT.
027500     EXIT.
027600
027700****** THE REPETITIONS SUMMARY RECORD IS ALWAYS THE LAST RECORD
027800****** IN THE FILE AND CARRIES A CONVERSATION-ID OF "SUMMARY", SO
027900****** IT CAN BE PICKED OUT DIRECTLY WITHOUT A LOOK-AHEAD
028000 100-SCAN-REPETOUT.
028100     MOVE "Y" TO MORE-RO-SW.
028200     PERFORM 900-READ-REPETOUT THRU 900-EXIT.
028300     PERFORM 110-HANDLE-ONE-RO THRU 110-EXIT
028400         UNTIL NO-MORE-RO-DATA.
028500 100-EXIT.
028600     EXIT.
028700
028800 110-HANDLE-ONE-RO.
028900     IF REPETOUT-REC(1:20) = WS-SUMMARY-SENTINEL
029000         MOVE REPETOUT-REC TO RO-SUMMARY-REC.
029100     ADD 1 TO WS-RO-RECORDS-READ.
029200     PERFORM 900-READ-REPETOUT THRU 900-EXIT.
029300 110-EXIT.
029400     EXIT.
029500
029600****** DELAY FILES HAVE NO SENTINEL - THEIR AVERAGE RECORD IS
029700****** DIFFERENT WIDTHS PER FIELD FROM THE DETAIL RECORD, SO THE
029800****** TRAILER CAN ONLY BE RECOGNISED BY READING ONE RECORD AHEAD
029900 150-SCAN-DELAY1.
030000     MOVE "Y" TO MORE-D1-SW.
030100     PERFORM 900-READ-DELAY1 THRU 900-EXIT.
030200     PERFORM 160-HANDLE-ONE-D1 THRU 160-EXIT
030300         UNTIL NO-MORE-D1-DATA.
030400 150-EXIT.
030500     EXIT.
030600
030700 160-HANDLE-ONE-D1.
030800     MOVE DELAY1-REC TO WS-D1-HELD-FLAT.
030900     PERFORM 900-READ-DELAY1 THRU 900-EXIT.
031000     IF NO-MORE-D1-DATA
031100         MOVE WS-D1-HELD-FLAT TO DO-AVERAGE-REC
031200         MOVE DO-AVG-RESPONSE-TIME-SECS TO WS-D1-MEAN-SECS
031300     ELSE
031400         MOVE WS-D1-HELD-FLAT TO DO-DETAIL-REC
031500         ADD 1 TO WS-D1-COUNT
031600         IF DO-RESPONSE-TIME-SECS > 240
031700             ADD 1 TO WS-D1-OVER-COUNT
031800         END-IF
031900     END-IF.
032000 160-EXIT.
032100     EXIT.
032200
032300 500-SCAN-DELAY2.
032400     MOVE "Y" TO MORE-D2-SW.
032500     PERFORM 900-READ-DELAY2 THRU 900-EXIT.
032600     PERFORM 560-HANDLE-ONE-D2 THRU 560-EXIT
032700         UNTIL NO-MORE-D2-DATA.
032800 500-EXIT.
032900     EXIT.
033000
033100 560-HANDLE-ONE-D2.
033200     MOVE DELAY2-REC TO WS-D2-HELD-FLAT.
033300     PERFORM 900-READ-DELAY2 THRU 900-EXIT.
033400     IF NO-MORE-D2-DATA
033500         MOVE WS-D2-HELD-FLAT TO DO-AVERAGE-REC
033600         MOVE DO-AVG-RESPONSE-TIME-SECS TO WS-D2-MEAN-SECS
033700     ELSE
033800         MOVE WS-D2-HELD-FLAT TO DO-DETAIL-REC
033900         ADD 1 TO WS-D2-COUNT
034000         IF DO-RESPONSE-TIME-SECS > 240
034100             ADD 1 TO WS-D2-OVER-COUNT
034200         END-IF
034300     END-IF.
034400 560-EXIT.
034500     EXIT.
034600
034700 700-WRITE-COMBINED.
034800     MOVE SPACES TO CO-SUMMARY-REC.
034900     MOVE CC-DEPARTMENT-CODE TO CO-DEPARTMENT.
035000     MOVE CC-ANALYSIS-DATE TO CO-ANALYSIS-DATE.
035100     MOVE RO-SUM-TOTAL-CHATS TO CO-TOTAL-CONVERSATIONS.
035200
035300     MOVE RO-SUM-CHATS-WITH-REPS TO WS-CHATS-WITH-REPS-ED.
035400     MOVE SPACES TO CO-REPETITION-SUMMARY.
035500     STRING " " DELIMITED BY SIZE
035600            RO-SUM-PCT-WITH-REPS DELIMITED BY SIZE
035700            "(" DELIMITED BY SIZE
035800            WS-CHATS-WITH-REPS-ED DELIMITED BY SIZE
035900            ")" DELIMITED BY SIZE
036000            INTO CO-REPETITION-SUMMARY.
036100
036200     MOVE WS-D1-MEAN-SECS TO WS-FMT-MEAN-SECS.
036300     MOVE WS-D1-OVER-COUNT TO WS-FMT-OVER-COUNT.
036400     PERFORM 550-FORMAT-DELAY-STRING THRU 550-EXIT.
036500     MOVE WS-FMT-RESULT TO CO-AVG-DELAY-INITIAL.
036600
036700     MOVE WS-D2-MEAN-SECS TO WS-FMT-MEAN-SECS.
036800     MOVE WS-D2-OVER-COUNT TO WS-FMT-OVER-COUNT.
036900     PERFORM 550-FORMAT-DELAY-STRING THRU 550-EXIT.
037000     MOVE WS-FMT-RESULT TO CO-AVG-DELAY-SUBSEQUENT.
037100
037200     WRITE COMBOUT-REC FROM CO-SUMMARY-REC.
037300 700-EXIT.
037400     EXIT.
037500
037600 550-FORMAT-DELAY-STRING.
037700     COMPUTE WS-FMT-WHOLE-SECS = WS-FMT-MEAN-SECS.
037800     DIVIDE WS-FMT-WHOLE-SECS BY 60
037900         GIVING WS-FMT-MM REMAINDER WS-FMT-SS.
038000     MOVE WS-FMT-OVER-COUNT TO WS-FMT-OVER-COUNT-ED.
038100     MOVE SPACES TO WS-FMT-RESULT.
038200     STRING WS-FMT-MM DELIMITED BY SIZE
038300            ":" DELIMITED BY SIZE
038400            WS-FMT-SS DELIMITED BY SIZE
038500            " (" DELIMITED BY SIZE
038600            WS-FMT-OVER-COUNT-ED DELIMITED BY SIZE
038700            " msg > 4 Min)" DELIMITED BY SIZE
038800            INTO WS-FMT-RESULT.
038900 550-EXIT.
039000     EXIT.
039100
039200 900-READ-REPETOUT.
039300     READ REPETOUT
039400         AT END MOVE "N" TO MORE-RO-SW.
039500 900-EXIT.
039600     EXIT.
039700
039800 900-READ-DELAY1.
039900     READ DELAY1FIL
040000         AT END MOVE "N" TO MORE-D1-SW.
040100 900-EXIT.
040200     EXIT.
040300
040400 900-READ-DELAY2.
040500     READ DELAY2FIL
040600         AT END MOVE "N" TO MORE-D2-SW.
040700 900-EXIT.
040800     EXIT.
040900
041000 999-CLEANUP.
041100     MOVE "999-CLEANUP" TO PARA-NAME.
041200     CLOSE REPETOUT, DELAY1FIL, DELAY2FIL, COMBOUT, SYSOUT.
041300
041400     DISPLAY "** DEPARTMENT **" CC-DEPARTMENT-CODE.
041500     DISPLAY "** ANALYSIS DATE **" CC-ANALYSIS-DATE.
041600     DISPLAY "** TOTAL CONVERSATIONS **" RO-SUM-TOTAL-CHATS.
041700     DISPLAY "******** NORMAL END OF JOB CHTCOMB ********".
041800 999-EXIT.
041900     EXIT.
042000
042100 1000-ABEND-RTN.
042200     WRITE SYSOUT-REC FROM ABEND-REC.
042300     DISPLAY "*** ABNORMAL END OF JOB - CHTCOMB ***" UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
