000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KWMATCH.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS "Y" IN KW-MATCH-FOUND-SW WHEN ANY OF THE UP TO
001400*          SIX KEYWORDS PASSED IN THE KEYWORD TABLE OCCURS AS A
001500*          SUBSTRING OF THE SEARCH TEXT, IGNORING CASE.  BOTH
001600*          FIELDS ARE FOLDED TO UPPER CASE BEFORE COMPARE.
001700*
001800*          NO INTRINSIC FUNCTIONS ARE USED (SHOP STANDARD) -
001900*          CASE-FOLDING IS DONE WITH INSPECT ... CONVERTING AND
002000*          THE SUBSTRING TEST IS DONE BY HAND WITH REFERENCE
002100*          MODIFICATION, ONE STARTING POSITION AT A TIME.
002200*
002300******************************************************************
002400*    03/11/97  RH  INITIAL VERSION FOR REPETITIONS/DELAYS SKILL   CQ-0041
002500*                  FILTERING - REQUEST CQ-0041                    CQ-0041
002600*    07/02/98  RH  WIDENED SEARCH-TEXT TO X(40) FOR LONGER SKILL
002700*                  NAMES SEEN IN THE MV_RESOLVERS QUEUE
002800*    01/06/99  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   CQ-0099
002900*                  NO CHANGES REQUIRED - SIGNED OFF PER CQ-0099   CQ-0099
003000*    05/14/01  JS  KEYWORD TABLE WAS FIXED AT 4 ENTRIES, RAISED TOCQ-0117
003100*                  6 TO MATCH THE APPLICANTS DEPARTMENT - CQ-0117 CQ-0117
003200*    11/09/02  RH  WIDENED SEARCH-TEXT AGAIN, TO X(46), SO THE    CQ-0144
003300*                  DELAYS PROGRAM CAN PASS ITS FULL "BOT_" +      CQ-0144
003400*                  SKILL SENDER FIELD WITHOUT TRUNCATING -        CQ-0144
003500*                  REQUEST CQ-0144                                CQ-0144
003600*    02/17/04  JS  ADDED UPSI-0 TRACE SWITCH TO MATCH THE OTHER   CQ-0163
003700*                  SUITE MEMBERS FOR PRODUCTION DIAGNOSTICS -     CQ-0163
003800*                  REQUEST CQ-0163                                CQ-0163
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-CONST-FIELDS.
005400     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
005500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005600     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
005700         'abcdefghijklmnopqrstuvwxyz'.
005800     05  FILLER                      PIC X(01) VALUE SPACE.
005900
006000 01  WS-WORK-FIELDS.
006100     05  WS-UPPER-TEXT               PIC X(46).
006200     05  WS-UPPER-KEYWORD            PIC X(40).
006300     05  WS-KEYWORD-LTH              PIC 9(2)  COMP.
006400     05  WS-TEXT-LTH                 PIC 9(2)  COMP.
006500     05  WS-LAST-START               PIC 9(2)  COMP.
006600     05  FILLER                      PIC X(01) VALUE SPACE.
006700
006800****** HALF-FIELD VIEWS USED WHEN DUMPING WS-UPPER-TEXT UNDER
006900****** SPOOL - A 46-BYTE DISPLAY WRAPS AWKWARDLY ON AN 80-COL TTY
007000 01  WS-UPPER-TEXT-VIEW REDEFINES WS-UPPER-TEXT.
007100     05  WS-UPPER-TEXT-LEFT          PIC X(23).
007200     05  WS-UPPER-TEXT-RIGHT         PIC X(23).
007300
007400 01  WS-UPPER-KEYWORD-VIEW REDEFINES WS-UPPER-KEYWORD.
007500     05  WS-UPPER-KEYWORD-LEFT       PIC X(20).
007600     05  WS-UPPER-KEYWORD-RIGHT      PIC X(20).
007700
007800 01  WS-IDXS-AND-COUNTERS.
007900     05  KW-IDX                      PIC 9(1)  COMP.
008000     05  WS-START-POS                PIC 9(2)  COMP.
008100     05  FILLER                      PIC X(01) VALUE SPACE.
008200
008300 LINKAGE SECTION.
008400 01  KWMATCH-REC.
008500     05  KW-SEARCH-TEXT              PIC X(46).
008600     05  KW-KEYWORD-TABLE.
008700         10  KW-KEYWORD OCCURS 6 TIMES
008800                                     PIC X(40).
008900     05  KW-KEYWORD-TABLE-FLAT REDEFINES KW-KEYWORD-TABLE
009000                                     PIC X(240).
009100     05  KW-MATCH-FOUND-SW           PIC X(01).
009200         88  MATCH-FOUND      VALUE "Y".
009300         88  MATCH-NOT-FOUND  VALUE "N".
009400     05  FILLER                      PIC X(01).
009500
009600 PROCEDURE DIVISION USING KWMATCH-REC.
009700     MOVE "N" TO KW-MATCH-FOUND-SW.
009800     MOVE KW-SEARCH-TEXT TO WS-UPPER-TEXT.
009900     INSPECT WS-UPPER-TEXT
010000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
010100
010200     PERFORM 100-CHECK-ONE-KEYWORD THRU 100-EXIT
010300         VARYING KW-IDX FROM 1 BY 1
010400         UNTIL KW-IDX > 6
010500            OR MATCH-FOUND.
010600
010700     GOBACK.
010800
010900 100-CHECK-ONE-KEYWORD.
011000*  A BLANK SLOT MEANS THE DEPARTMENT HAS NO MORE KEYWORDS
011100     IF KW-KEYWORD(KW-IDX) = SPACES
011200         GO TO 100-EXIT.
011300
011400     IF TRACE-SW-ON
011500         DISPLAY "KWMATCH - TESTING KEYWORD " KW-KEYWORD(KW-IDX).
011600
011700     MOVE KW-KEYWORD(KW-IDX) TO WS-UPPER-KEYWORD.
011800     INSPECT WS-UPPER-KEYWORD
011900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
012000
012100     PERFORM 150-FIND-KEYWORD-LTH THRU 150-EXIT.
012200     PERFORM 160-FIND-TEXT-LTH THRU 160-EXIT.
012300
012400     IF WS-KEYWORD-LTH = ZERO
012500        OR WS-KEYWORD-LTH > WS-TEXT-LTH
012600         GO TO 100-EXIT.
012700
012800     COMPUTE WS-LAST-START = WS-TEXT-LTH - WS-KEYWORD-LTH + 1.
012900
013000     PERFORM 200-SCAN-ONE-POSITION THRU 200-EXIT
013100         VARYING WS-START-POS FROM 1 BY 1
013200         UNTIL WS-START-POS > WS-LAST-START
013300            OR MATCH-FOUND.
013400 100-EXIT.
013500     EXIT.
013600
013700 150-FIND-KEYWORD-LTH.
013800*  RIGHT-TRIM THE KEYWORD BY BACKING UP FROM POSITION 40
013900     MOVE 40 TO WS-KEYWORD-LTH.
014000 150-BACKUP-KEYWORD.
014100     IF WS-KEYWORD-LTH = ZERO
014200         GO TO 150-EXIT.
014300     IF WS-UPPER-KEYWORD(WS-KEYWORD-LTH:1) NOT = SPACE
014400         GO TO 150-EXIT.
014500     SUBTRACT 1 FROM WS-KEYWORD-LTH.
014600     GO TO 150-BACKUP-KEYWORD.
014700 150-EXIT.
014800     EXIT.
014900
015000 160-FIND-TEXT-LTH.
015100     MOVE 46 TO WS-TEXT-LTH.
015200 160-BACKUP-TEXT.
015300     IF WS-TEXT-LTH = ZERO
015400         GO TO 160-EXIT.
015500     IF WS-UPPER-TEXT(WS-TEXT-LTH:1) NOT = SPACE
015600         GO TO 160-EXIT.
015700     SUBTRACT 1 FROM WS-TEXT-LTH.
015800     GO TO 160-BACKUP-TEXT.
015900 160-EXIT.
016000     EXIT.
016100
016200 200-SCAN-ONE-POSITION.
016300     IF WS-UPPER-TEXT(WS-START-POS:WS-KEYWORD-LTH) =
016400        WS-UPPER-KEYWORD(1:WS-KEYWORD-LTH)
016500         MOVE "Y" TO KW-MATCH-FOUND-SW.
016600 200-EXIT.
016700     EXIT.
