000100******************************************************************
000200* DELAYOUT  -  DELAYS ANALYSIS OUTPUT RECORD LAYOUTS             *
000300*                                                                 *
000400*          THIS LAYOUT SERVES BOTH THE FIRST-RESPONSE AND THE     *
000500*          SUBSEQUENT-RESPONSE OUTPUT FILES.  EACH FILE CARRIES    *
000600*          DETAIL RECORDS SORTED BY RESPONSE TIME DESCENDING,      *
000700*          FOLLOWED BY A SINGLE TRAILING AVERAGE RECORD.           *
000800******************************************************************
000900 01  DO-DETAIL-REC.
001000     05  DO-CONVERSATION-ID          PIC X(20).
001100     05  DO-SENDER                   PIC X(46).
001200     05  DO-RESPONSE-TIME-SECS       PIC S9(7)V99.
001300     05  DO-MESSAGE-ID               PIC X(20).
001400     05  DO-SKILL                    PIC X(40).
001500     05  DO-MESSAGE-SENT-TIME        PIC X(19).
001600     05  FILLER                      PIC X(56) VALUE SPACES.
001700
001800 01  DO-AVERAGE-REC.
001900     05  DO-AVG-CONVERSATION-ID      PIC X(40).
002000     05  DO-AVG-SENDER               PIC X(46).
002100     05  DO-AVG-RESPONSE-TIME-SECS   PIC S9(7)V99.
002200     05  DO-AVG-MESSAGE-ID           PIC X(20).
002300     05  DO-AVG-SKILL                PIC X(40).
002400     05  DO-AVG-MESSAGE-SENT-TIME    PIC X(19).
002410     05  DO-AVG-MIN-SECS             PIC S9(7)V99.
002420     05  DO-AVG-MAX-SECS             PIC S9(7)V99.
002430     05  DO-AVG-MEDIAN-SECS          PIC S9(7)V99.
002500     05  FILLER                      PIC X(9)  VALUE SPACES.
