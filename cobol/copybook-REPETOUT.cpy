000100******************************************************************
000200* REPETOUT  -  REPETITIONS ANALYSIS OUTPUT RECORD LAYOUTS        *
000300*                                                                 *
000400*          THE REPETITIONS OUTPUT FILE CARRIES ONE DETAIL RECORD  *
000500*          FOR EVERY BOT MESSAGE TEXT REPEATED WITHIN A            *
000600*          CONVERSATION, FOLLOWED BY A SINGLE TRAILING SUMMARY     *
000700*          RECORD.  BOTH LAYOUTS ARE MOVED/WRITTEN INTO THE SAME   *
000800*          GENERIC FD RECORD - SEE RO-GENERIC-REC IN THE FD.       *
000900******************************************************************
001000 01  RO-DETAIL-REC.
001100     05  RO-CONVERSATION-ID          PIC X(20).
001200     05  RO-MESSAGE-ID               PIC X(20).
001300     05  RO-MESSAGE-TEXT             PIC X(200).
001400     05  RO-REPETITION-COUNT         PIC 9(4).
001500     05  RO-SKILL                    PIC X(40).
001600     05  FILLER                      PIC X(16) VALUE SPACES.
001700
001800 01  RO-SUMMARY-REC.
001900     05  RO-SUM-CONVERSATION-ID      PIC X(20).
002000     05  RO-SUM-MESSAGE-TEXT         PIC X(40).
002100     05  RO-SUM-PCT-WITH-REPS        PIC X(7).
002200     05  RO-SUM-TOTAL-CHATS          PIC 9(6).
002300     05  RO-SUM-CHATS-WITH-REPS      PIC 9(6).
002400     05  FILLER                      PIC X(221) VALUE SPACES.
