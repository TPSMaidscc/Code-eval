000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHTPREP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/14/97.
000700 DATE-COMPILED. 02/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS STEP 1 OF THE NIGHTLY CHAT QUALITY
001400*          BATCH SUITE.  IT READS THE DAY'S CHATBOT CONVERSATION
001500*          MESSAGE EXTRACT FOR ONE DEPARTMENT, SORTS IT ASCENDING
001600*          BY CONVERSATION-ID THEN MESSAGE-SENT-TIME, DROPS ANY
001700*          RECORD THAT DUPLICATES THE (CONVERSATION-ID,
001800*          MESSAGE-SENT-TIME) PAIR OF THE RECORD AHEAD OF IT, AND
001900*          WRITES THE CLEANED, SORTED FILE THAT FEEDS CHTREPT AND
002000*          CHTDELAY.
002100*
002200*          INPUT FILE               -   CHATIN
002300*          OUTPUT FILE PRODUCED     -   CLEANFIL
002400*          DUMP FILE                -   SYSOUT
002500*
002600******************************************************************
002700*    02/14/97  JS  INITIAL VERSION - REQUEST CQ-0038              CQ-0038
002800*    06/30/97  JS  ADDED DUPLICATE-RECORD COUNT TO END-OF-JOB     CQ-0052
002900*                  DISPLAY PER OPERATIONS REQUEST - CQ-0052       CQ-0052
003000*    03/19/98  RH  SORTWK1 WAS DECLARED RECORD CONTAINS 355 - RAN CQ-0071
003100*                  SHORT ON LONG MESSAGE TEXT, WIDENED TO 400 TO  CQ-0071
003200*                  MATCH CHATIN/CLEANFIL - REQUEST CQ-0071        CQ-0071
003300*    01/06/99  MM  Y2K REVIEW - MESSAGE-SENT-TIME KEY IS A 4-DIGITCQ-0099
003400*                  CCYY TEXT FIELD, SORTS CORRECTLY THROUGH THE   CQ-0099
003500*                  CENTURY - NO CHANGE REQUIRED - CQ-0099         CQ-0099
003600*    08/11/00  RH  EMPTY-INPUT-FILE CONDITION WAS FALLING THROUGH CQ-0109
003700*                  TO THE SORT AND ABENDING WITH A SORT RETURN    CQ-0109
003800*                  CODE INSTEAD OF OUR OWN MESSAGE - CQ-0109      CQ-0109
003900*    05/02/03  JS  ADDED UPSI-0 TRACE SWITCH FOR PRODUCTION       CQ-0149
004000*                  DIAGNOSTICS PER OPERATIONS REQUEST - CQ-0149   CQ-0149
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT CHATIN
005700     ASSIGN TO UT-S-CHATIN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT CLEANFIL
006200     ASSIGN TO UT-S-CLEANFIL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT SORTWK1
006700     ASSIGN TO UT-S-SORTWK1.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900****** THE DAY'S EXTRACT FOR ONE DEPARTMENT - ARBITRARY ORDER
008000****** COMING OUT OF THE UPSTREAM EXTRACT JOB
008100 FD  CHATIN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 400 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS CI-CHTMSG-REC.
008700 COPY CHATMSG REPLACING ==CHTMSG-REC== BY ==CI-CHTMSG-REC==.
008800
008900****** THE SORTED, DE-DUPED AUDIT COPY - FEEDS CHTREPT AND CHTDELAY
009000 FD  CLEANFIL
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 400 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CF-CHTMSG-REC.
009600 COPY CHATMSG REPLACING ==CHTMSG-REC== BY ==CF-CHTMSG-REC==.
009700
009800 SD  SORTWK1
009900     RECORD CONTAINS 400 CHARACTERS
010000     DATA RECORD IS SW-CHTMSG-REC.
010100 COPY CHATMSG REPLACING ==CHTMSG-REC== BY ==SW-CHTMSG-REC==.
010200
010300** QSAM FILE
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                      PIC X(2).
010800         88  CODE-READ    VALUE SPACES.
010900         88  NO-MORE-DATA VALUE "10".
011000         88  CODE-WRITE   VALUE SPACES.
011100     05  FILLER                      PIC X(01) VALUE SPACE.
011200
011300 01  WS-HELD-KEY.
011400     05  WS-HELD-CONV-ID             PIC X(20).
011500     05  WS-HELD-SENT-TIME           PIC X(19).
011600
011700 01  WS-HELD-KEY-X REDEFINES WS-HELD-KEY.
011800     05  FILLER                      PIC X(39).
011900
012000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100     05  RECORDS-READ                PIC 9(7)  COMP.
012200     05  RECORDS-WRITTEN             PIC 9(7)  COMP.
012300     05  RECORDS-DROPPED             PIC 9(7)  COMP.
012400     05  FILLER                      PIC X(01) VALUE SPACE.
012500
012600 01  FLAGS-AND-SWITCHES.
012700     05  MORE-SORT-RECS-SW           PIC X(01) VALUE "Y".
012800         88  NO-MORE-SORT-RECS  VALUE "N".
012900     05  FIRST-RECORD-SW             PIC X(01) VALUE "Y".
013000         88  FIRST-RECORD       VALUE "Y".
013100     05  FILLER                      PIC X(01) VALUE SPACE.
013200
013300 01  FLAGS-AND-SWITCHES-X REDEFINES FLAGS-AND-SWITCHES.
013400     05  FILLER                      PIC X(03).
013500
013600 01  WS-SYSOUT-REC.
013700     05  MSG                         PIC X(80).
013800     05  FILLER                      PIC X(50) VALUE SPACES.
013900
014000 01  WS-SYSOUT-REC-X REDEFINES WS-SYSOUT-REC.
014100     05  FILLER                      PIC X(130).
014200
014300 77  WS-DATE                         PIC 9(6).
014400
014500 COPY ABENDREC.
014600
014700 PROCEDURE DIVISION.
014800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900     IF NOT NO-MORE-DATA
015000         PERFORM 100-MAINLINE THRU 100-EXIT.
015100     PERFORM 999-CLEANUP THRU 999-EXIT.
015200     MOVE +0 TO RETURN-CODE.
015300     GOBACK.
015400
015500 000-HOUSEKEEPING.
015600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015700     DISPLAY "******** BEGIN JOB CHTPREP ********".
015800     ACCEPT WS-DATE FROM DATE.
015900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016100     READ CHATIN INTO CI-CHTMSG-REC
016200         AT END
016300         MOVE "10" TO OFCODE
016400     END-READ.
016500     IF NO-MORE-DATA
016600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
016700         GO TO 1000-ABEND-RTN.
016800     MOVE "00" TO OFCODE.
016900 000-EXIT.
017000     EXIT.
017100
017200 100-MAINLINE.
017300     MOVE "100-MAINLINE" TO PARA-NAME.
017400     IF TRACE-SW-ON
017500         DISPLAY "CHTPREP - STARTING SORT".
017600     SORT SORTWK1
017700         ON ASCENDING KEY CM-CONVERSATION-ID  IN SW-CHTMSG-REC
017800         ON ASCENDING KEY CM-MESSAGE-SENT-TIME IN SW-CHTMSG-REC
017900         INPUT PROCEDURE IS 150-SUPPLY-SORT-RECS THRU 150-EXIT
018000         OUTPUT PROCEDURE IS 200-DEDUPE-AND-WRITE THRU 200-EXIT.
018100 100-EXIT.
018200     EXIT.
018300
018400 150-SUPPLY-SORT-RECS.
018500     MOVE "150-SUPPLY-SORT-RECS" TO PARA-NAME.
018600 150-RELEASE-ONE-REC.
018700     IF NO-MORE-DATA
018800         GO TO 150-EXIT.
018900     ADD +1 TO RECORDS-READ.
019000     RELEASE SW-CHTMSG-REC FROM CI-CHTMSG-REC.
019100     READ CHATIN INTO CI-CHTMSG-REC
019200         AT END
019300         MOVE "10" TO OFCODE
019400     END-READ.
019500     GO TO 150-RELEASE-ONE-REC.
019600 150-EXIT.
019700     EXIT.
019800
019900 200-DEDUPE-AND-WRITE.
020000     MOVE "Y" TO FIRST-RECORD-SW.
020100     MOVE "Y" TO MORE-SORT-RECS-SW.
020200     PERFORM 250-RETURN-SORT-REC THRU 250-EXIT.
020300     PERFORM 300-CHECK-ONE-RECORD THRU 300-EXIT
020400         UNTIL NO-MORE-SORT-RECS.
020500 200-EXIT.
020600     EXIT.
020700
020800 250-RETURN-SORT-REC.
020900     RETURN SORTWK1 INTO SW-CHTMSG-REC
021000         AT END
021100         MOVE "N" TO MORE-SORT-RECS-SW
021200     END-RETURN.
021300 250-EXIT.
021400     EXIT.
021500
021600 300-CHECK-ONE-RECORD.
021700     MOVE "300-CHECK-ONE-RECORD" TO PARA-NAME.
021800     IF FIRST-RECORD
021900         PERFORM 700-WRITE-CLEANFIL THRU 700-EXIT
022000         MOVE "N" TO FIRST-RECORD-SW
022100     ELSE
022200         IF CM-CONVERSATION-ID IN SW-CHTMSG-REC = WS-HELD-CONV-ID
022300            AND CM-MESSAGE-SENT-TIME IN SW-CHTMSG-REC
022400                                    = WS-HELD-SENT-TIME
022500             ADD +1 TO RECORDS-DROPPED
022600         ELSE
022700             PERFORM 700-WRITE-CLEANFIL THRU 700-EXIT.
022800
022900     PERFORM 250-RETURN-SORT-REC THRU 250-EXIT.
023000 300-EXIT.
023100     EXIT.
023200
023300 700-WRITE-CLEANFIL.
023400     MOVE SW-CHTMSG-REC TO CF-CHTMSG-REC.
023500     WRITE CF-CHTMSG-REC.
023600     ADD +1 TO RECORDS-WRITTEN.
023700     MOVE CM-CONVERSATION-ID  IN SW-CHTMSG-REC  TO
023800                                 WS-HELD-CONV-ID.
023900     MOVE CM-MESSAGE-SENT-TIME IN SW-CHTMSG-REC TO
024000                                 WS-HELD-SENT-TIME.
024100 700-EXIT.
024200     EXIT.
024300
024400 800-OPEN-FILES.
024500     MOVE "800-OPEN-FILES" TO PARA-NAME.
024600     OPEN INPUT CHATIN.
024700     OPEN OUTPUT CLEANFIL, SYSOUT.
024800 800-EXIT.
024900     EXIT.
025000
025100 850-CLOSE-FILES.
025200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025300     CLOSE CHATIN, CLEANFIL, SYSOUT.
025400 850-EXIT.
025500     EXIT.
025600
025700 999-CLEANUP.
025800     MOVE "999-CLEANUP" TO PARA-NAME.
025900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026000     DISPLAY "** RECORDS READ    **".
026100     DISPLAY RECORDS-READ.
026200     DISPLAY "** RECORDS WRITTEN **".
026300     DISPLAY RECORDS-WRITTEN.
026400     DISPLAY "** RECORDS DROPPED AS DUPLICATES **".
026500     DISPLAY RECORDS-DROPPED.
026600     DISPLAY "******** NORMAL END OF JOB CHTPREP ********".
026700 999-EXIT.
026800     EXIT.
026900
027000 1000-ABEND-RTN.
027100     WRITE SYSOUT-REC FROM ABEND-REC.
027200     DISPLAY "*** ABNORMAL END OF JOB - CHTPREP ***" UPON CONSOLE.
027300     DIVIDE ZERO-VAL INTO ONE-VAL.
