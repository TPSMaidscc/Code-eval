000100******************************************************************
000200* CTLCARD   -  RUN-PARAMETER CONTROL CARD (SYSIN)                *
000300*                                                                 *
000400*          ONE CARD IMAGE DRIVES EACH RUN OF THE CHAT QUALITY      *
000500*          BATCH SUITE.  CC-ANALYSIS-DATE MAY BE LEFT BLANK, IN    *
000600*          WHICH CASE THE RUN DEFAULTS TO YESTERDAY - SEE          *
000700*          000-HOUSEKEEPING AND THE PRVDATE SUBROUTINE.            *
000800******************************************************************
000900 01  CTL-CARD-REC.
001000     05  CC-DEPARTMENT-CODE          PIC X(15).
001100     05  CC-ANALYSIS-DATE            PIC X(10).
001200     05  FILLER                      PIC X(55) VALUE SPACES.
