000100******************************************************************
000200* COMBOUT   -  COMBINED SUMMARY OUTPUT RECORD LAYOUT             *
000300*                                                                 *
000400*          ONE RECORD IS WRITTEN PER DEPARTMENT/DATE COMBINING    *
000500*          THE RESULTS OF THE REPETITIONS PASS AND BOTH DELAY      *
000600*          PASSES.                                                *
000700******************************************************************
000800 01  CO-SUMMARY-REC.
000900     05  CO-DEPARTMENT               PIC X(15).
001000     05  CO-ANALYSIS-DATE            PIC X(10).
001100     05  CO-TOTAL-CONVERSATIONS      PIC 9(6).
001200     05  CO-REPETITION-SUMMARY       PIC X(20).
001300     05  CO-AVG-DELAY-INITIAL        PIC X(22).
001400     05  CO-AVG-DELAY-SUBSEQUENT     PIC X(22).
001500     05  FILLER                      PIC X(5)  VALUE SPACES.
