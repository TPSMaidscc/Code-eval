000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRVDATE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED. 04/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS YESTERDAY'S DATE, CCYY-MM-DD, WHEN THE CALLING
001400*          PROGRAM'S CONTROL CARD DID NOT SUPPLY AN ANALYSIS DATE.
001500*          HANDLES MONTH-END, LEAP-YEAR AND CENTURY ROLLOVER.
001600*
001700******************************************************************
001800*    04/02/97  JS  INITIAL VERSION FOR CHTCOMB - REQUEST CQ-0044  CQ-0044
001900*    11/19/98  JS  Y2K REMEDIATION - CCYY WAS BEING TRUNCATED TO  CQ-0101
002000*                  YY BEFORE THE LEAP-YEAR TEST, GIVING A BAD     CQ-0101
002100*                  RESULT ON 03/01/2000 RUNS - REQUEST CQ-0101    CQ-0101
002200*    02/08/99  MM  SIGNED OFF Y2K REMEDIATION ABOVE AFTER PARALLELCQ-0101
002300*                  TEST AGAINST 1996-1999 CALENDARS - CQ-0101     CQ-0101
002400*    09/23/03  RH  ADDED 400-YEAR CENTURY LEAP RULE (2000 WAS A   CQ-0158
002500*                  LEAP YEAR, 2100 WILL NOT BE) - CQ-0158         CQ-0158
002600*    02/17/04  JS  ADDED UPSI-0 TRACE SWITCH TO MATCH THE OTHER   CQ-0163
002700*                  SUITE MEMBERS FOR PRODUCTION DIAGNOSTICS -     CQ-0163
002800*                  REQUEST CQ-0163                                CQ-0163
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON TRACE-SW-ON OFF TRACE-SW-OFF.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-DAYS-IN-MONTH-TABLE.
004400     05  FILLER    PIC 9(2) VALUE 31.
004500     05  FILLER    PIC 9(2) VALUE 28.
004600     05  FILLER    PIC 9(2) VALUE 31.
004700     05  FILLER    PIC 9(2) VALUE 30.
004800     05  FILLER    PIC 9(2) VALUE 31.
004900     05  FILLER    PIC 9(2) VALUE 30.
005000     05  FILLER    PIC 9(2) VALUE 31.
005100     05  FILLER    PIC 9(2) VALUE 31.
005200     05  FILLER    PIC 9(2) VALUE 30.
005300     05  FILLER    PIC 9(2) VALUE 31.
005400     05  FILLER    PIC 9(2) VALUE 30.
005500     05  FILLER    PIC 9(2) VALUE 31.
005600
005700 01  WS-DAYS-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
005800     05  WS-DAYS-THIS-MONTH OCCURS 12 TIMES
005900                                  PIC 9(2).
006000
006100 01  WS-WORK-DATE.
006200     05  WS-WORK-CCYY                PIC 9(4).
006300     05  WS-WORK-MM                  PIC 9(2).
006400     05  WS-WORK-DD                  PIC 9(2).
006500
006600 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.
006700     05  FILLER                      PIC X(10).
006800
006900****** CENTURY/YEAR SPLIT USED IN THE CQ-0158 CENTURY-LEAP TEST
007000 01  WS-WORK-CCYY-PARTS REDEFINES WS-WORK-CCYY.
007100     05  WS-WORK-CENTURY             PIC 9(2).
007200     05  WS-WORK-YY                  PIC 9(2).
007300
007400 01  WS-IDXS-AND-SWITCHES.
007500     05  MO-IDX                      PIC 9(2)  COMP.
007600     05  WS-LEAP-SW                  PIC X(01).
007700         88  LEAP-YEAR         VALUE "Y".
007800         88  NOT-LEAP-YEAR     VALUE "N".
007900     05  FILLER                      PIC X(01) VALUE SPACE.
008000
008100 LINKAGE SECTION.
008200 01  PRVDATE-REC.
008300     05  PD-TODAY-CCYYMMDD           PIC X(10).
008400     05  PD-YESTERDAY-CCYYMMDD       PIC X(10).
008500     05  FILLER                      PIC X(01).
008600
008700 01  RETURN-CD                       PIC 9(4) COMP.
008800
008900 PROCEDURE DIVISION USING PRVDATE-REC, RETURN-CD.
009000     MOVE ZERO TO RETURN-CD.
009100     PERFORM 100-BREAK-OUT-TODAY THRU 100-EXIT.
009200     PERFORM 200-SET-LEAP-SW THRU 200-EXIT.
009300     PERFORM 300-BACK-UP-ONE-DAY THRU 300-EXIT.
009400     PERFORM 400-BUILD-RETURN-DATE THRU 400-EXIT.
009500     GOBACK.
009600
009700 100-BREAK-OUT-TODAY.
009800     MOVE PD-TODAY-CCYYMMDD(1:4) TO WS-WORK-CCYY.
009900     MOVE PD-TODAY-CCYYMMDD(6:2) TO WS-WORK-MM.
010000     MOVE PD-TODAY-CCYYMMDD(9:2) TO WS-WORK-DD.
010100 100-EXIT.
010200     EXIT.
010300
010400****** LEAP RULE - DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS
010500****** ALSO DIVISIBLE BY 400  (Y2K FIX - CQ-0101, CQ-0158)
010600 200-SET-LEAP-SW.
010700     MOVE "N" TO WS-LEAP-SW.
010800     DIVIDE WS-WORK-CCYY BY 4 GIVING MO-IDX
010900         REMAINDER MO-IDX.
011000     IF MO-IDX NOT = ZERO
011100         GO TO 200-EXIT.
011200     MOVE "Y" TO WS-LEAP-SW.
011300     DIVIDE WS-WORK-CCYY BY 100 GIVING MO-IDX
011400         REMAINDER MO-IDX.
011500     IF MO-IDX NOT = ZERO
011600         GO TO 200-EXIT.
011700     MOVE "N" TO WS-LEAP-SW.
011800     DIVIDE WS-WORK-CCYY BY 400 GIVING MO-IDX
011900         REMAINDER MO-IDX.
012000     IF MO-IDX = ZERO
012100         MOVE "Y" TO WS-LEAP-SW.
012200 200-EXIT.
012300     EXIT.
012400
012500 300-BACK-UP-ONE-DAY.
012600     IF TRACE-SW-ON
012700         DISPLAY "PRVDATE - TODAY IS " PD-TODAY-CCYYMMDD.
012800     IF WS-WORK-DD > 1
012900         SUBTRACT 1 FROM WS-WORK-DD
013000         GO TO 300-EXIT.
013100
013200*  ROLLING BACK OVER A MONTH BOUNDARY
013300     IF WS-WORK-MM > 1
013400         SUBTRACT 1 FROM WS-WORK-MM
013500         MOVE WS-DAYS-THIS-MONTH(WS-WORK-MM) TO WS-WORK-DD
013600         IF WS-WORK-MM = 2 AND LEAP-YEAR
013700             ADD 1 TO WS-WORK-DD
013800         END-IF
013900         GO TO 300-EXIT.
014000
014100*  ROLLING BACK OVER A YEAR BOUNDARY (JAN 1 TO DEC 31 PRIOR YEAR)
014200     SUBTRACT 1 FROM WS-WORK-CCYY.
014300     MOVE 12 TO WS-WORK-MM.
014400     MOVE 31 TO WS-WORK-DD.
014500 300-EXIT.
014600     EXIT.
014700
014800 400-BUILD-RETURN-DATE.
014900     MOVE SPACES TO PD-YESTERDAY-CCYYMMDD.
015000     MOVE WS-WORK-CCYY TO PD-YESTERDAY-CCYYMMDD(1:4).
015100     MOVE "-" TO PD-YESTERDAY-CCYYMMDD(5:1).
015200     MOVE WS-WORK-MM   TO PD-YESTERDAY-CCYYMMDD(6:2).
015300     MOVE "-" TO PD-YESTERDAY-CCYYMMDD(8:1).
015400     MOVE WS-WORK-DD   TO PD-YESTERDAY-CCYYMMDD(9:2).
015500 400-EXIT.
015600     EXIT.
